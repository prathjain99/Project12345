000100******************************************************************QCRT004 
000200*                                                                *QCRT004 
000300*  COPY   : QCRT004                                              *QCRT004 
000400*  FECHA CREACION: 02/09/1988                                    *QCRT004 
000500*  AUTOR: R. MENDOZA                                             *QCRT004 
000600*  APLICACION: QC1 - QUANTCRUX STRUCTURED PRODUCTS               *QCRT004 
000700*  DESCRIPCION: PARAMETROS DE UNA CORRIDA DE VALORACION DE UNA   *QCRT004 
000800*               NOTA ESTRUCTURADA - ENTRADA DEL QC1C020A         *QCRT004 
000900*                                                                *QCRT004 
001000*  18/11/1998 RMZ TKT-1998-0448 REVISION Y2K - SIN FECHAS EN     *QCRT004 
001100*               ESTE LAYOUT, NO REQUIERE CAMBIOS                 *QCRT004 
001200******************************************************************QCRT004 
001300 01  PRICING-REQUEST-RECORD.                                     QCRT004  
001400     05  PQ-PRODUCT-TYPE         PIC X(20).                      QCRT004  
001500         88  PQ-88-DIGITAL-OPTION    VALUE 'DIGITAL_OPTION      '.QCRT004 
001600         88  PQ-88-BARRIER-OPTION    VALUE 'BARRIER_OPTION      '.QCRT004 
001700         88  PQ-88-VANILLA           VALUE 'VANILLA             '.QCRT004 
001800     05  PQ-SPOT-PRICE           PIC S9(09)V9(04)  COMP-3.       QCRT004  
001900     05  PQ-STRIKE               PIC S9(09)V9(04)  COMP-3.       QCRT004  
002000     05  PQ-BARRIER              PIC S9(09)V9(04)  COMP-3.       QCRT004  
002100     05  PQ-BARRIER-PRESENT      PIC X(01).                      QCRT004  
002200         88  PQ-88-BARRERA-SI        VALUE 'Y'.                  QCRT004  
002300         88  PQ-88-BARRERA-NO        VALUE 'N'.                  QCRT004  
002400     05  PQ-COUPON               PIC S9(03)V9(04)  COMP-3.       QCRT004  
002500     05  PQ-VOLATILITY           PIC S9(03)V9(04)  COMP-3.       QCRT004  
002600     05  PQ-RISK-FREE-RATE       PIC S9(03)V9(04)  COMP-3.       QCRT004  
002700     05  PQ-TIME-TO-MATURITY     PIC S9(03)V9(04)  COMP-3.       QCRT004  
002800     05  PQ-NUM-PATHS            PIC 9(07).                      QCRT004  
002900     05  FILLER                  PIC X(15).                      QCRT004  
