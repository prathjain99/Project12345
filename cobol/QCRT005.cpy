000100******************************************************************QCRT005 
000200*                                                                *QCRT005 
000300*  COPY   : QCRT005                                              *QCRT005 
000400*  FECHA CREACION: 02/09/1988                                    *QCRT005 
000500*  AUTOR: R. MENDOZA                                             *QCRT005 
000600*  APLICACION: QC1 - QUANTCRUX STRUCTURED PRODUCTS               *QCRT005 
000700*  DESCRIPCION: RESULTADO DE UNA CORRIDA DE VALORACION - SALIDA  *QCRT005 
000800*               DEL PROGRAMA QC1C020A (PRECIO Y GRIEGAS)         *QCRT005 
000900*                                                                *QCRT005 
001000*  18/11/1998 RMZ TKT-1998-0448 REVISION Y2K - SIN CAMBIOS       *QCRT005 
001100******************************************************************QCRT005 
001200 01  PRICING-RESULT-RECORD.                                      QCRT005  
001300     05  PR-PRICE                PIC S9(09)V9(04)  COMP-3.       QCRT005  
001400     05  PR-DELTA                PIC S9(05)V9(04)  COMP-3.       QCRT005  
001500     05  PR-GAMMA                PIC S9(05)V9(04)  COMP-3.       QCRT005  
001600     05  PR-VEGA                 PIC S9(05)V9(04)  COMP-3.       QCRT005  
001700     05  PR-THETA                PIC S9(05)V9(04)  COMP-3.       QCRT005  
001800     05  PR-CONFIDENCE-INTERVAL  PIC S9(09)V9(04)  COMP-3.       QCRT005  
001900     05  PR-NUM-PATHS            PIC 9(07).                      QCRT005  
002000     05  FILLER                  PIC X(09).                      QCRT005  
