000100******************************************************************QCRT006 
000200*                                                                *QCRT006 
000300*  COPY   : QCRT006                                              *QCRT006 
000400*  FECHA CREACION: 20/01/1989                                    *QCRT006 
000500*  AUTOR: T. ASCANIO                                             *QCRT006 
000600*  APLICACION: QC1 - QUANTCRUX STRUCTURED PRODUCTS               *QCRT006 
000700*  DESCRIPCION: BARRA DIARIA (OHLC) DE UN SIMBOLO - ENTRADA      *QCRT006 
000800*               DEL PROGRAMA QC1C030A (BACKTEST DE ESTRATEGIA)   *QCRT006 
000900*                                                                *QCRT006 
001000*  18/11/1998 TAS TKT-1998-0449 REVISION Y2K - DB-DATE YA ERA    *QCRT006 
001100*               CCYYMMDD (9(08)) DESDE SU CREACION, SIN CAMBIOS  *QCRT006 
001200******************************************************************QCRT006 
001300 01  DAILY-BAR-RECORD.                                           QCRT006  
001400     05  DB-SYMBOL               PIC X(10).                      QCRT006  
001500     05  DB-DATE                 PIC 9(08).                      QCRT006  
001600     05  DB-DATE-R REDEFINES DB-DATE.                            QCRT006  
001700         10  DB-DATE-CC          PIC 9(02).                      QCRT006  
001800         10  DB-DATE-YY          PIC 9(02).                      QCRT006  
001900         10  DB-DATE-MM          PIC 9(02).                      QCRT006  
002000         10  DB-DATE-DD          PIC 9(02).                      QCRT006  
002100     05  DB-OPEN                 PIC S9(07)V9(04)  COMP-3.       QCRT006  
002200     05  DB-HIGH                 PIC S9(07)V9(04)  COMP-3.       QCRT006  
002300     05  DB-LOW                  PIC S9(07)V9(04)  COMP-3.       QCRT006  
002400     05  DB-CLOSE                PIC S9(07)V9(04)  COMP-3.       QCRT006  
002500     05  DB-VOLUME               PIC 9(09).                      QCRT006  
002600     05  FILLER                  PIC X(09).                      QCRT006  
