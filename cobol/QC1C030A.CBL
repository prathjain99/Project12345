000100***************************************************************           
000200*                                                                         
000300*  PROGRAMA: QC1C030A                                                     
000400*                                                                         
000500*  FECHA CREACION: 20/01/1989                                             
000600*                                                                         
000700*  AUTOR: T. ASCANIO                                                      
000800*                                                                         
000900*  APLICACION: QC1 - QUANTCRUX STRUCTURED PRODUCTS                        
001000*                                                                         
001100*  DESCRIPCION: BACKTEST DE UNA ESTRATEGIA DE MOMENTUM SOBRE UNA          
001200*               SERIE DE BARRAS DIARIAS (OHLC) DE UN SOLO SIMBOLO         
001300*               MEDIA MOVIL DE 20 RUEDAS, CONTEO DE OPERACIONES,          
001400*               DRAWDOWN MAXIMO Y RATIO DE SHARPE ANUALIZADO.             
001500*                                                                         
001600***************************************************************           
001700***************************************************************           
001800*                                                                         
001900*         B I T A C O R A   D E   C A M B I O S                           
002000*                                                                         
002100***************************************************************           
002200* 20/01/1989 TAS -------   VERSION INICIAL DEL PROGRAMA                   
002300* 20/01/1989 TAS           CARGA DE BARRAS A TABLA, RECORRIDO Y           
002400*                          REGLA DE ENTRADA/SALIDA POR MEDIA MOVIL        
002500* 08/06/1990 TAS TKT-0601  CALCULO DE DRAWDOWN MAXIMO SOBRE EL            
002600*                          VALOR PICO DE LA CURVA DE CAPITAL              
002700* 25/03/1993 COQ TKT-1399  RATIO DE SHARPE ANUALIZADO (RAIZ DE            
002800*                          NEWTON PARA LA DESVIACION Y PARA LA            
002900*                          RAIZ DE 252, SIN FUNCIONES INTRINSECAS)        
003000* 18/11/1998 TAS TKT-1998-0449 REVISION GENERAL PARA EL CAMBIO DE         
003100*                          SIGLO - DB-DATE YA ERA CCYYMMDD, SIN           
003200*                          CAMBIOS EN ESTE PROGRAMA                       
003300* 14/09/2001 RMZ TKT-2190  EL CAPITAL INICIAL SE FIJA COMO                
003400*                          CONSTANTE DE PROGRAMA (CT-CAPITAL-INIC)        
003500*                          AL NO RECIBIRSE EN NINGUN ARCHIVO DE           
003600*                          ENTRADA PARA ESTA CORRIDA POR LOTES            
003700* 11/05/2006 JLF TKT-2790  LIMITE DE LA TABLA DE BARRAS ELEVADO A         
003800*                          2000 RUEDAS (ANTES 500) POR SERIES MAS         
003900*                          LARGAS EN LOS SIMBOLOS DE RENTA FIJA           
004000***************************************************************           
004100 IDENTIFICATION DIVISION.                                                 
004200*                                                                         
004300 PROGRAM-ID.     QC1C030A.                                                
004400 AUTHOR.         T. ASCANIO.                                              
004500 INSTALLATION.   QUANTCRUX TRUST - CENTRO DE COMPUTOS.                    
004600 DATE-WRITTEN.   20 JAN 1989.                                             
004700 DATE-COMPILED.                                                           
004800 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO              
004900                 DE RIESGO.                                               
005000***************************************************************           
005100*                                                                         
005200*        E N V I R O N M E N T         D I V I S I O N                    
005300*                                                                         
005400*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES                
005500*                                                                         
005600***************************************************************           
005700 ENVIRONMENT DIVISION.                                                    
005800*                                                                         
005900 CONFIGURATION SECTION.                                                   
006000*                                                                         
006100 SOURCE-COMPUTER.  IBM-370.                                               
006200 OBJECT-COMPUTER.  IBM-370.                                               
006300 SPECIAL-NAMES.                                                           
006400     C01 IS TOP-OF-FORM                                                   
006500     CLASS CLASE-PRESENTE IS 'Y' 'N'                                      
006600     UPSI-0 ON  STATUS IS SW-RECORRIDA-REPROCESO                          
006700     UPSI-0 OFF STATUS IS SW-RECORRIDA-NORMAL.                            
006800*                                                                         
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100     SELECT DAILY-BAR-FILE       ASSIGN TO DAILYBAR                       
007200         ORGANIZATION IS SEQUENTIAL                                       
007300         ACCESS MODE   IS SEQUENTIAL                                      
007400         FILE STATUS   IS WS-DAILYBAR-STATUS.                             
007500*                                                                         
007600     SELECT BACKTEST-RESULT-FILE ASSIGN TO BACKRSLT                       
007700         ORGANIZATION IS SEQUENTIAL                                       
007800         ACCESS MODE   IS SEQUENTIAL                                      
007900         FILE STATUS   IS WS-BACKRSLT-STATUS.                             
008000***************************************************************           
008100*                                                                         
008200*                D A T A            D I V I S I O N                       
008300*                                                                         
008400***************************************************************           
008500 DATA DIVISION.                                                           
008600***************************************************************           
008700*                    F I L E   S E C T I O N                              
008800***************************************************************           
008900 FILE SECTION.                                                            
009000*                                                                         
009100 FD  DAILY-BAR-FILE                                                       
009200     LABEL RECORDS ARE STANDARD                                           
009300     RECORD CONTAINS 60 CHARACTERS                                        
009400     RECORDING MODE IS F.                                                 
009500     COPY QCRT006 REPLACING DAILY-BAR-RECORD                              
009600                         BY DAILYBAR-REC-IN.                              
009700*                                                                         
009800 FD  BACKTEST-RESULT-FILE                                                 
009900     LABEL RECORDS ARE STANDARD                                           
010000     RECORD CONTAINS 60 CHARACTERS                                        
010100     RECORDING MODE IS F.                                                 
010200     COPY QCRT007 REPLACING BACKTEST-RESULT-RECORD                        
010300                         BY BACKRSLT-REC-OUT.                             
010400***************************************************************           
010500*           W O R K I N G   S T O R A G E   S E C T I O N                 
010600***************************************************************           
010700 WORKING-STORAGE SECTION.                                                 
010800***************************************************************           
010900*              CAMPOS INDEPENDIENTES (NIVEL 77)                           
011000***************************************************************           
011100 77  WS-77-ARCHIVOS-ABIERTOS PIC 9(02)   COMP   VALUE ZERO.               
011200 77  WS-77-HAY-ERROR         PIC X(01)          VALUE 'N'.                
011300     88  WS-77-HAY-ERROR-SI          VALUE 'Y'.                           
011400     88  WS-77-HAY-ERROR-NO          VALUE 'N'.                           
011500***************************************************************           
011600*                      AREA DE CONSTANTES                                 
011700***************************************************************           
011800 01  CT-CONSTANTES.                                                       
011900     05  CT-PROGRAMA             PIC X(08)   VALUE 'QC1C030A'.            
012000     05  CT-VENTANA-SMA          PIC 9(02)   COMP VALUE 20.               
012100     05  CT-FACTOR-ENTRADA       PIC S9(01)V9(02) COMP-3                  
012200                                 VALUE +1.02.                             
012300     05  CT-FACTOR-SALIDA        PIC S9(01)V9(02) COMP-3                  
012400                                 VALUE +0.98.                             
012500     05  CT-DIAS-HABILES-ANIO    PIC 9(03)   VALUE 252.                   
012600     05  CT-CAPITAL-INICIAL      PIC S9(11)V9(02) COMP-3                  
012700                                 VALUE +100000.00.                        
012800     05  FILLER                  PIC X(08)   VALUE SPACES.                
012900***************************************************************           
013000*                      AREA DE SWITCHES                                   
013100***************************************************************           
013200 01  SW-SWITCHES.                                                         
013300     05  SW-BARRAS-EOF           PIC X(01)   VALUE 'N'.                   
013400         88  BARRAS-EOF-SI               VALUE 'Y'.                       
013500         88  BARRAS-EOF-NO               VALUE 'N'.                       
013600     05  SW-EN-POSICION          PIC X(01)   VALUE 'N'.                   
013700         88  EN-POSICION-SI              VALUE 'Y'.                       
013800         88  EN-POSICION-NO              VALUE 'N'.                       
013900     05  SW-RECORRIDA-REPROCESO  PIC X(01)   VALUE 'N'.                   
014000     05  SW-RECORRIDA-NORMAL     PIC X(01)   VALUE 'S'.                   
014100     05  FILLER                  PIC X(06)   VALUE SPACES.                
014200***************************************************************           
014300*                AREA DE VARIABLES AUXILIARES                             
014400***************************************************************           
014500 01  WS-VARIABLES-AUXILIARES.                                             
014600     05  WS-DAILYBAR-STATUS      PIC X(02)   VALUE '00'.                  
014700     05  WS-BACKRSLT-STATUS      PIC X(02)   VALUE '00'.                  
014800     05  WS-ARCHIVO-STATUS-R REDEFINES WS-BACKRSLT-STATUS.                
014900         10  WS-STATUS-CLASE     PIC X(01).                               
015000         10  WS-STATUS-RC        PIC X(01).                               
015100     05  WS-ERR-MSG              PIC X(40)   VALUE SPACES.                
015200     05  WS-ERR-PARRAFO          PIC X(20)   VALUE SPACES.                
015300     05  WS-FECHA-ACTUAL         PIC 9(08)   VALUE ZERO.                  
015400     05  WS-FECHA-ACTUAL-R REDEFINES WS-FECHA-ACTUAL.                     
015500         10  WS-FA-SIGLO         PIC 9(02).                               
015600         10  WS-FA-ANIO          PIC 9(02).                               
015700         10  WS-FA-MES           PIC 9(02).                               
015800         10  WS-FA-DIA           PIC 9(02).                               
015900     05  WS-CONTADOR-OPER-X      PIC X(05)   VALUE SPACES.                
016000     05  WS-CONTADOR-OPER-R REDEFINES WS-CONTADOR-OPER-X.                 
016100         10  WS-CONT-OPER-DISPLAY PIC X(05).                              
016200     05  WS-IX-BARRA             PIC 9(04)   COMP VALUE ZERO.             
016300     05  WS-IX-SMA               PIC 9(04)   COMP VALUE ZERO.             
016400     05  WS-IX-SMA-INICIO        PIC 9(04)   COMP VALUE ZERO.             
016500     05  WS-SUMA-SMA             PIC S9(09)V9(04) COMP-3.                 
016600     05  WS-VALOR-SMA-20         PIC S9(07)V9(04) COMP-3.                 
016700     05  WS-CAPITAL              PIC S9(11)V9(02) COMP-3.                 
016800     05  WS-POSICION             PIC S9(09)V9(04) COMP-3.                 
016900     05  WS-PRECIO-ENTRADA       PIC S9(07)V9(04) COMP-3.                 
017000     05  WS-VALOR-ACTUAL         PIC S9(11)V9(02) COMP-3.                 
017100     05  WS-VALOR-SALIDA         PIC S9(11)V9(02) COMP-3.                 
017200     05  WS-VALOR-PICO           PIC S9(11)V9(02) COMP-3.                 
017300     05  WS-DRAWDOWN-ACTUAL      PIC S9(01)V9(04) COMP-3.                 
017400     05  WS-DRAWDOWN-MAXIMO      PIC S9(01)V9(04) COMP-3.                 
017500     05  WS-RETORNO-DIARIO       PIC S9(01)V9(04) COMP-3.                 
017600     05  WS-SUMA-RETORNOS        PIC S9(09)V9(04) COMP-3.                 
017700     05  WS-MEDIA-RETORNO        PIC S9(01)V9(04) COMP-3.                 
017800     05  WS-SUMA-RETORNOS-CUAD   PIC S9(09)V9(08) COMP-3.                 
017900     05  WS-VARIANZA-RETORNO     PIC S9(01)V9(08) COMP-3.                 
018000     05  WS-RETORNO-CUAD         PIC S9(01)V9(08) COMP-3.                 
018100     05  WS-DESV-RETORNO         PIC S9(01)V9(04) COMP-3.                 
018200     05  WS-RAIZ-252             PIC S9(03)V9(04) COMP-3.                 
018300     05  WS-RAIZ-ENTRADA         PIC S9(09)V9(04) COMP-3.                 
018400     05  WS-RAIZ-RESULTADO       PIC S9(09)V9(04) COMP-3.                 
018500     05  WS-RAIZ-CONTADOR        PIC 9(02)   COMP VALUE ZERO.             
018600     05  FILLER                  PIC X(06)   VALUE SPACES.                
018700***************************************************************           
018800*                    AREA DE ACUMULADORES                                 
018900***************************************************************           
019000 01  AC-ACUMULADORES.                                                     
019100     05  AC-BARRAS-LEIDAS        PIC 9(04)   COMP VALUE ZERO.             
019200     05  AC-TOTAL-OPERACIONES    PIC 9(05)   COMP VALUE ZERO.             
019300     05  AC-OPERACIONES-GANADORAS PIC 9(05)  COMP VALUE ZERO.             
019400     05  AC-TOTAL-RETORNOS       PIC 9(04)   COMP VALUE ZERO.             
019500     05  FILLER                  PIC X(08)   VALUE SPACES.                
019600***************************************************************           
019700*                    AREA DE MENSAJES                                     
019800***************************************************************           
019900 01  ME-MENSAJES-ERROR.                                                   
020000     05  ME-ERROR-APERTURA       PIC X(30)                                
020100                          VALUE 'ERROR AL ABRIR EL ARCHIVO   '.           
020200     05  ME-ERROR-LECTURA        PIC X(30)                                
020300                          VALUE 'ERROR AL LEER EL ARCHIVO    '.           
020400     05  ME-ERROR-ESCRITURA      PIC X(30)                                
020500                          VALUE 'ERROR AL ESCRIBIR EL ARCHIVO'.           
020600     05  ME-ERROR-CIERRE         PIC X(30)                                
020700                          VALUE 'ERROR AL CERRAR EL ARCHIVO  '.           
020800     05  FILLER                  PIC X(04)   VALUE SPACES.                
020900***************************************************************           
021000*              T A B L A   D E   B A R R A S   D I A R I A S              
021100***************************************************************           
021200 01  TB-TABLA-BARRAS.                                                     
021300     05  TB-BARRA OCCURS 2000 TIMES.                                      
021400         10  TB-FECHA            PIC 9(08).                               
021500         10  TB-CIERRE           PIC S9(07)V9(04) COMP-3.                 
021600*                                                                         
021700 01  WS-DAILYBAR-REC.                                                     
021800     COPY QCRT006 REPLACING DAILY-BAR-RECORD                              
021900                         BY WS-DAILYBAR-REC.                              
022000*                                                                         
022100 01  WS-BACKRSLT-REC.                                                     
022200     COPY QCRT007 REPLACING BACKTEST-RESULT-RECORD                        
022300                         BY WS-BACKRSLT-REC.                              
022400***************************************************************           
022500*                                                                         
022600*           P R O C E D U R E      D I V I S I O N                        
022700*                                                                         
022800***************************************************************           
022900 PROCEDURE DIVISION.                                                      
023000*                                                                         
023100 MAINLINE.                                                                
023200*                                                                         
023300     PERFORM 1000-INICIO                                                  
023400        THRU 1000-INICIO-EXIT                                             
023500*                                                                         
023600     PERFORM 2000-PROCESO                                                 
023700        THRU 2000-PROCESO-EXIT                                            
023800*                                                                         
023900     PERFORM 3000-FIN                                                     
024000        THRU 3000-FIN-EXIT                                                
024100*                                                                         
024200     STOP RUN.                                                            
024300 MAINLINE-EXIT.                                                           
024400     EXIT.                                                                
024500***************************************************************           
024600* 1000-INICIO                                                             
024700*   ABRE LOS ARCHIVOS Y CARGA LA TABLA DE BARRAS DIARIAS                  
024800***************************************************************           
024900 1000-INICIO.                                                             
025000*                                                                         
025100     OPEN INPUT  DAILY-BAR-FILE                                           
025200     IF WS-DAILYBAR-STATUS NOT = '00'                                     
025300         MOVE ME-ERROR-APERTURA   TO WS-ERR-MSG                           
025400         MOVE '1000-INICIO'       TO WS-ERR-PARRAFO                       
025500         PERFORM 9999-ABEND-ARCHIVO                                       
025600            THRU 9999-ABEND-ARCHIVO-EXIT                                  
025700     ELSE                                                                 
025800         ADD 1 TO WS-77-ARCHIVOS-ABIERTOS                                 
025900     END-IF                                                               
026000*                                                                         
026100     OPEN OUTPUT BACKTEST-RESULT-FILE                                     
026200     IF WS-BACKRSLT-STATUS NOT = '00'                                     
026300         MOVE ME-ERROR-APERTURA   TO WS-ERR-MSG                           
026400         MOVE '1000-INICIO'       TO WS-ERR-PARRAFO                       
026500         PERFORM 9999-ABEND-ARCHIVO                                       
026600            THRU 9999-ABEND-ARCHIVO-EXIT                                  
026700     ELSE                                                                 
026800         ADD 1 TO WS-77-ARCHIVOS-ABIERTOS                                 
026900     END-IF                                                               
027000*                                                                         
027100     PERFORM 8100-LEER-BARRA THRU 8100-LEER-BARRA-EXIT                    
027200*                                                                         
027300     PERFORM 1100-CARGAR-BARRAS                                           
027400        THRU 1100-CARGAR-BARRAS-EXIT                                      
027500        UNTIL BARRAS-EOF-SI                                               
027600*                                                                         
027700     .                                                                    
027800 1000-INICIO-EXIT.                                                        
027900     EXIT.                                                                
028000***************************************************************           
028100* 1100-CARGAR-BARRAS                                                      
028200*   MUEVE CADA BARRA LEIDA A LA TABLA EN MEMORIA - LA PRIMERA             
028300*   BARRA APORTA ADEMAS EL SIMBOLO DEL REGISTRO DE RESULTADO              
028400***************************************************************           
028500 1100-CARGAR-BARRAS.                                                      
028600*                                                                         
028700     ADD 1 TO AC-BARRAS-LEIDAS                                            
028800     MOVE DB-DATE  OF WS-DAILYBAR-REC                                     
028900                           TO TB-FECHA (AC-BARRAS-LEIDAS)                 
029000     MOVE DB-CLOSE OF WS-DAILYBAR-REC                                     
029100                           TO TB-CIERRE (AC-BARRAS-LEIDAS)                
029200     IF AC-BARRAS-LEIDAS = 1                                              
029300         MOVE DB-SYMBOL OF WS-DAILYBAR-REC                                
029400                           TO BR-SYMBOL OF WS-BACKRSLT-REC                
029500     END-IF                                                               
029600     PERFORM 8100-LEER-BARRA THRU 8100-LEER-BARRA-EXIT                    
029700*                                                                         
029800     .                                                                    
029900 1100-CARGAR-BARRAS-EXIT.                                                 
030000     EXIT.                                                                
030100***************************************************************           
030200* 2000-PROCESO                                                            
030300*   RECORRE LA TABLA DE BARRAS DESDE LA SEGUNDA POSICION,                 
030400*   MANTENIENDO CAPITAL, POSICION, VALOR PICO Y RETORNOS                  
030500***************************************************************           
030600 2000-PROCESO.                                                            
030700*                                                                         
030800     MOVE CT-CAPITAL-INICIAL TO WS-CAPITAL                                
030900     MOVE CT-CAPITAL-INICIAL TO WS-VALOR-PICO                             
031000     MOVE CT-CAPITAL-INICIAL TO WS-VALOR-ACTUAL                           
031100     MOVE ZERO               TO WS-POSICION                               
031200     MOVE ZERO               TO WS-PRECIO-ENTRADA                         
031300     MOVE ZERO               TO WS-DRAWDOWN-MAXIMO                        
031400     MOVE ZERO               TO WS-SUMA-RETORNOS                          
031500     MOVE ZERO               TO WS-SUMA-RETORNOS-CUAD                     
031600     SET EN-POSICION-NO      TO TRUE                                      
031700*                                                                         
031800     PERFORM 2100-RECORRER-BARRAS                                         
031900        THRU 2100-RECORRER-BARRAS-EXIT                                    
032000        VARYING WS-IX-BARRA FROM 2 BY 1                                   
032100        UNTIL WS-IX-BARRA > AC-BARRAS-LEIDAS                              
032200*                                                                         
032300     .                                                                    
032400 2000-PROCESO-EXIT.                                                       
032500     EXIT.                                                                
032600***************************************************************           
032700* 2100-RECORRER-BARRAS                                                    
032800*   POR CADA RUEDA: RETORNO DIARIO, REGLA DE ENTRADA/SALIDA A             
032900*   PARTIR DE LA RUEDA 21, Y ACTUALIZACION DEL VALOR/DRAWDOWN             
033000***************************************************************           
033100 2100-RECORRER-BARRAS.                                                    
033200*                                                                         
033300     COMPUTE WS-RETORNO-DIARIO ROUNDED =                                  
033400         (TB-CIERRE (WS-IX-BARRA) - TB-CIERRE (WS-IX-BARRA - 1))          
033500             / TB-CIERRE (WS-IX-BARRA - 1)                                
033600     ADD WS-RETORNO-DIARIO TO WS-SUMA-RETORNOS                            
033700     COMPUTE WS-RETORNO-CUAD ROUNDED =                                    
033800         WS-RETORNO-DIARIO * WS-RETORNO-DIARIO                            
033900     ADD WS-RETORNO-CUAD TO WS-SUMA-RETORNOS-CUAD                         
034000     ADD 1 TO AC-TOTAL-RETORNOS                                           
034100*                                                                         
034200     IF WS-IX-BARRA > CT-VENTANA-SMA                                      
034300         PERFORM 2200-CALC-SMA20 THRU 2200-CALC-SMA20-EXIT                
034400         PERFORM 2300-REGLA-ENTRADA-SALIDA                                
034500            THRU 2300-REGLA-ENTRADA-SALIDA-EXIT                           
034600     END-IF                                                               
034700*                                                                         
034800     PERFORM 2400-ACTUALIZAR-VALOR THRU 2400-ACTUALIZAR-VALOR-EXIT        
034900*                                                                         
035000     .                                                                    
035100 2100-RECORRER-BARRAS-EXIT.                                               
035200     EXIT.                                                                
035300***************************************************************           
035400* 2200-CALC-SMA20                                                         
035500*   PROMEDIO DE CIERRE SOBRE LAS 20 RUEDAS ANTERIORES A LA                
035600*   RUEDA ACTUAL (NO INCLUYE LA RUEDA ACTUAL)                             
035700***************************************************************           
035800 2200-CALC-SMA20.                                                         
035900*                                                                         
036000     MOVE ZERO TO WS-SUMA-SMA                                             
036100     COMPUTE WS-IX-SMA-INICIO = WS-IX-BARRA - CT-VENTANA-SMA              
036200     PERFORM 2210-SUMAR-CIERRE THRU 2210-SUMAR-CIERRE-EXIT                
036300        VARYING WS-IX-SMA FROM WS-IX-SMA-INICIO BY 1                      
036400        UNTIL WS-IX-SMA = WS-IX-BARRA                                     
036500     COMPUTE WS-VALOR-SMA-20 ROUNDED =                                    
036600         WS-SUMA-SMA / CT-VENTANA-SMA                                     
036700*                                                                         
036800     .                                                                    
036900 2200-CALC-SMA20-EXIT.                                                    
037000     EXIT.                                                                
037100***************************************************************           
037200* 2210-SUMAR-CIERRE                                                       
037300***************************************************************           
037400 2210-SUMAR-CIERRE.                                                       
037500*                                                                         
037600     ADD TB-CIERRE (WS-IX-SMA) TO WS-SUMA-SMA                             
037700*                                                                         
037800     .                                                                    
037900 2210-SUMAR-CIERRE-EXIT.                                                  
038000     EXIT.                                                                
038100***************************************************************           
038200* 2300-REGLA-ENTRADA-SALIDA                                               
038300*   ENTRADA: PLANO Y CIERRE SUPERA LA SMA*1.02 - COMPRA                   
038400*   SALIDA : EN POSICION Y CIERRE CAE BAJO LA SMA*0.98 - VENDE,           
038500*            CLASIFICANDO LA OPERACION COMO GANADORA SI EL VALOR          
038600*            DE SALIDA SUPERA EL CAPITAL QUE HABIA AL ENTRAR              
038700***************************************************************           
038800 2300-REGLA-ENTRADA-SALIDA.                                               
038900*                                                                         
039000     EVALUATE TRUE                                                        
039100         WHEN EN-POSICION-NO AND                                          
039200              TB-CIERRE (WS-IX-BARRA) >                                   
039300                  (WS-VALOR-SMA-20 * CT-FACTOR-ENTRADA)                   
039400             COMPUTE WS-POSICION ROUNDED =                                
039500                 WS-CAPITAL / TB-CIERRE (WS-IX-BARRA)                     
039600             MOVE TB-CIERRE (WS-IX-BARRA) TO WS-PRECIO-ENTRADA            
039700             ADD 1 TO AC-TOTAL-OPERACIONES                                
039800             SET EN-POSICION-SI TO TRUE                                   
039900*                                                                         
040000         WHEN EN-POSICION-SI AND                                          
040100              TB-CIERRE (WS-IX-BARRA) <                                   
040200                  (WS-VALOR-SMA-20 * CT-FACTOR-SALIDA)                    
040300             COMPUTE WS-VALOR-SALIDA ROUNDED =                            
040400                 WS-POSICION * TB-CIERRE (WS-IX-BARRA)                    
040500             IF WS-VALOR-SALIDA > WS-CAPITAL                              
040600                 ADD 1 TO AC-OPERACIONES-GANADORAS                        
040700             END-IF                                                       
040800             MOVE WS-VALOR-SALIDA TO WS-CAPITAL                           
040900             MOVE ZERO            TO WS-POSICION                          
041000             SET EN-POSICION-NO TO TRUE                                   
041100     END-EVALUATE                                                         
041200*                                                                         
041300     .                                                                    
041400 2300-REGLA-ENTRADA-SALIDA-EXIT.                                          
041500     EXIT.                                                                
041600***************************************************************           
041700* 2400-ACTUALIZAR-VALOR                                                   
041800*   VALOR ACTUAL DE LA POSICION O DEL CAPITAL, VALOR PICO Y               
041900*   DRAWDOWN MAXIMO DE LA CORRIDA                                         
042000***************************************************************           
042100 2400-ACTUALIZAR-VALOR.                                                   
042200*                                                                         
042300     IF EN-POSICION-SI                                                    
042400         COMPUTE WS-VALOR-ACTUAL ROUNDED =                                
042500             WS-POSICION * TB-CIERRE (WS-IX-BARRA)                        
042600     ELSE                                                                 
042700         MOVE WS-CAPITAL TO WS-VALOR-ACTUAL                               
042800     END-IF                                                               
042900*                                                                         
043000     IF WS-VALOR-ACTUAL >= WS-VALOR-PICO                                  
043100         MOVE WS-VALOR-ACTUAL TO WS-VALOR-PICO                            
043200     ELSE                                                                 
043300         COMPUTE WS-DRAWDOWN-ACTUAL ROUNDED =                             
043400             (WS-VALOR-PICO - WS-VALOR-ACTUAL) / WS-VALOR-PICO            
043500         IF WS-DRAWDOWN-ACTUAL > WS-DRAWDOWN-MAXIMO                       
043600             MOVE WS-DRAWDOWN-ACTUAL TO WS-DRAWDOWN-MAXIMO                
043700         END-IF                                                           
043800     END-IF                                                               
043900*                                                                         
044000     .                                                                    
044100 2400-ACTUALIZAR-VALOR-EXIT.                                              
044200     EXIT.                                                                
044300***************************************************************           
044400* 3000-FIN                                                                
044500*   DERIVA TOTAL-RETURN/WIN-RATE, EL SHARPE ANUALIZADO, ESCRIBE           
044600*   EL REGISTRO DE RESULTADO Y CIERRA LOS ARCHIVOS                        
044700***************************************************************           
044800 3000-FIN.                                                                
044900*                                                                         
045000     MOVE CT-CAPITAL-INICIAL                                              
045100                         TO BR-INITIAL-CAPITAL OF WS-BACKRSLT-REC         
045200     MOVE WS-VALOR-ACTUAL                                                 
045300                         TO BR-FINAL-VALUE OF WS-BACKRSLT-REC             
045400     MOVE AC-TOTAL-OPERACIONES                                            
045500                         TO BR-TOTAL-TRADES OF WS-BACKRSLT-REC            
045600     MOVE AC-OPERACIONES-GANADORAS                                        
045700                  TO BR-PROFITABLE-TRADES OF WS-BACKRSLT-REC              
045800     MOVE WS-DRAWDOWN-MAXIMO TO BR-MAX-DRAWDOWN OF WS-BACKRSLT-REC        
045900*                                                                         
046000     COMPUTE BR-TOTAL-RETURN OF WS-BACKRSLT-REC ROUNDED =                 
046100         (WS-VALOR-ACTUAL - CT-CAPITAL-INICIAL)                           
046200             / CT-CAPITAL-INICIAL                                         
046300*                                                                         
046400     IF AC-TOTAL-OPERACIONES > 0                                          
046500         COMPUTE BR-WIN-RATE OF WS-BACKRSLT-REC ROUNDED =                 
046600             AC-OPERACIONES-GANADORAS / AC-TOTAL-OPERACIONES              
046700     ELSE                                                                 
046800         MOVE ZERO TO BR-WIN-RATE OF WS-BACKRSLT-REC                      
046900     END-IF                                                               
047000*                                                                         
047100     PERFORM 3100-CALC-SHARPE-ANUAL                                       
047200        THRU 3100-CALC-SHARPE-ANUAL-EXIT                                  
047300*                                                                         
047400     WRITE BACKRSLT-REC-OUT FROM WS-BACKRSLT-REC                          
047500     IF WS-BACKRSLT-STATUS NOT = '00'                                     
047600         MOVE ME-ERROR-ESCRITURA  TO WS-ERR-MSG                           
047700         MOVE '3000-FIN'          TO WS-ERR-PARRAFO                       
047800         PERFORM 9999-ABEND-ARCHIVO                                       
047900            THRU 9999-ABEND-ARCHIVO-EXIT                                  
048000     END-IF                                                               
048100*                                                                         
048200     CLOSE DAILY-BAR-FILE                                                 
048300           BACKTEST-RESULT-FILE                                           
048400*                                                                         
048500     DISPLAY 'QC1C030A - RUEDAS CARGADAS            : '                   
048600             AC-BARRAS-LEIDAS                                             
048700     DISPLAY 'QC1C030A - OPERACIONES TOTALES         : '                  
048800             AC-TOTAL-OPERACIONES                                         
048900     DISPLAY 'QC1C030A - VALOR FINAL DE LA CUENTA    : '                  
049000             BR-FINAL-VALUE OF WS-BACKRSLT-REC                            
049100     DISPLAY 'QC1C030A - ARCHIVOS ABIERTOS EN LA CORRIDA : '              
049200             WS-77-ARCHIVOS-ABIERTOS                                      
049300*                                                                         
049400     .                                                                    
049500 3000-FIN-EXIT.                                                           
049600     EXIT.                                                                
049700***************************************************************           
049800* 3100-CALC-SHARPE-ANUAL                                                  
049900*   MEDIA Y DESVIACION DE LOS RETORNOS DIARIOS, ANUALIZADA CON            
050000*   252 RUEDAS HABILES - RAIZ CUADRADA POR NEWTON (SIN FUNCION            
050100*   INTRINSECA)                                                           
050200***************************************************************           
050300 3100-CALC-SHARPE-ANUAL.                                                  
050400*                                                                         
050500     IF AC-TOTAL-RETORNOS = 0                                             
050600         MOVE ZERO TO BR-SHARPE-RATIO OF WS-BACKRSLT-REC                  
050700     ELSE                                                                 
050800         COMPUTE WS-MEDIA-RETORNO ROUNDED =                               
050900             WS-SUMA-RETORNOS / AC-TOTAL-RETORNOS                         
051000         COMPUTE WS-VARIANZA-RETORNO ROUNDED =                            
051100             (WS-SUMA-RETORNOS-CUAD / AC-TOTAL-RETORNOS)                  
051200                 - (WS-MEDIA-RETORNO * WS-MEDIA-RETORNO)                  
051300*                                                                         
051400         MOVE WS-VARIANZA-RETORNO TO WS-RAIZ-ENTRADA                      
051500         PERFORM 3800-CALC-RAIZ-CUADRADA                                  
051600            THRU 3800-CALC-RAIZ-CUADRADA-EXIT                             
051700         MOVE WS-RAIZ-RESULTADO TO WS-DESV-RETORNO                        
051800*                                                                         
051900         IF WS-DESV-RETORNO = ZERO                                        
052000             MOVE ZERO TO BR-SHARPE-RATIO OF WS-BACKRSLT-REC              
052100         ELSE                                                             
052200             MOVE CT-DIAS-HABILES-ANIO TO WS-RAIZ-ENTRADA                 
052300             PERFORM 3800-CALC-RAIZ-CUADRADA                              
052400                THRU 3800-CALC-RAIZ-CUADRADA-EXIT                         
052500             MOVE WS-RAIZ-RESULTADO TO WS-RAIZ-252                        
052600*                                                                         
052700             COMPUTE BR-SHARPE-RATIO OF WS-BACKRSLT-REC ROUNDED =         
052800                 (WS-MEDIA-RETORNO * CT-DIAS-HABILES-ANIO) /              
052900                     (WS-DESV-RETORNO * WS-RAIZ-252)                      
053000         END-IF                                                           
053100     END-IF                                                               
053200*                                                                         
053300     .                                                                    
053400 3100-CALC-SHARPE-ANUAL-EXIT.                                             
053500     EXIT.                                                                
053600***************************************************************           
053700* 3800-CALC-RAIZ-CUADRADA                                                 
053800*   RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (12                     
053900*   ITERACIONES) - EL DIALECTO NO TIENE FUNCION INTRINSECA DE             
054000*   RAIZ CUADRADA; ENTRADA EN WS-RAIZ-ENTRADA, RESULTADO EN               
054100*   WS-RAIZ-RESULTADO                                                     
054200***************************************************************           
054300 3800-CALC-RAIZ-CUADRADA.                                                 
054400*                                                                         
054500     IF WS-RAIZ-ENTRADA NOT > ZERO                                        
054600         MOVE ZERO TO WS-RAIZ-RESULTADO                                   
054700     ELSE                                                                 
054800         MOVE WS-RAIZ-ENTRADA TO WS-RAIZ-RESULTADO                        
054900         PERFORM 3810-ITERAR-RAIZ THRU 3810-ITERAR-RAIZ-EXIT              
055000            VARYING WS-RAIZ-CONTADOR FROM 1 BY 1                          
055100            UNTIL WS-RAIZ-CONTADOR > 12                                   
055200     END-IF                                                               
055300*                                                                         
055400     .                                                                    
055500 3800-CALC-RAIZ-CUADRADA-EXIT.                                            
055600     EXIT.                                                                
055700***************************************************************           
055800* 3810-ITERAR-RAIZ                                                        
055900***************************************************************           
056000 3810-ITERAR-RAIZ.                                                        
056100*                                                                         
056200     COMPUTE WS-RAIZ-RESULTADO ROUNDED =                                  
056300         (WS-RAIZ-RESULTADO +                                             
056400             (WS-RAIZ-ENTRADA / WS-RAIZ-RESULTADO)) / 2                   
056500*                                                                         
056600     .                                                                    
056700 3810-ITERAR-RAIZ-EXIT.                                                   
056800     EXIT.                                                                
056900***************************************************************           
057000* 8100-LEER-BARRA                                                         
057100***************************************************************           
057200 8100-LEER-BARRA.                                                         
057300*                                                                         
057400     READ DAILY-BAR-FILE INTO WS-DAILYBAR-REC                             
057500     EVALUATE WS-DAILYBAR-STATUS                                          
057600         WHEN '00'                                                        
057700             CONTINUE                                                     
057800         WHEN '10'                                                        
057900             SET BARRAS-EOF-SI TO TRUE                                    
058000         WHEN OTHER                                                       
058100             MOVE ME-ERROR-LECTURA    TO WS-ERR-MSG                       
058200             MOVE '8100-LEER-BARRA'   TO WS-ERR-PARRAFO                   
058300             PERFORM 9999-ABEND-ARCHIVO                                   
058400                THRU 9999-ABEND-ARCHIVO-EXIT                              
058500     END-EVALUATE                                                         
058600*                                                                         
058700     .                                                                    
058800 8100-LEER-BARRA-EXIT.                                                    
058900     EXIT.                                                                
059000***************************************************************           
059100* 9999-ABEND-ARCHIVO                                                      
059200*   CORTA LA CORRIDA DE FORMA CONTROLADA ANTE UN ERROR DE E/S             
059300***************************************************************           
059400 9999-ABEND-ARCHIVO.                                                      
059500*                                                                         
059600     SET WS-77-HAY-ERROR-SI TO TRUE                                       
059700     DISPLAY '********************************************'               
059800     DISPLAY ' QC1C030A - ERROR DE ARCHIVO - CORRIDA ABRT  '              
059900     DISPLAY '********************************************'               
060000     DISPLAY ' PARRAFO : ' WS-ERR-PARRAFO                                 
060100     DISPLAY ' MENSAJE : ' WS-ERR-MSG                                     
060200     DISPLAY '********************************************'               
060300*                                                                         
060400     CLOSE DAILY-BAR-FILE                                                 
060500     CLOSE BACKTEST-RESULT-FILE                                           
060600*                                                                         
060700     MOVE 16 TO RETURN-CODE                                               
060800     STOP RUN.                                                            
060900 9999-ABEND-ARCHIVO-EXIT.                                                 
061000     EXIT.                                                                
