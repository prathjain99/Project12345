000100******************************************************************QCRT002 
000200*                                                                *QCRT002 
000300*  COPY   : QCRT002                                              *QCRT002 
000400*  FECHA CREACION: 14/03/1987                                    *QCRT002 
000500*  AUTOR: C. OQUENDO                                             *QCRT002 
000600*  APLICACION: QC1 - QUANTCRUX STRUCTURED PRODUCTS               *QCRT002 
000700*  DESCRIPCION: LAYOUT MAESTRO DE PORTAFOLIO - ENTRADA Y SALIDA  *QCRT002 
000800*               DEL PROGRAMA QC1C010A (RECALCULO DE METRICAS)    *QCRT002 
000900*                                                                *QCRT002 
001000*  05/06/1991 COQ TKT-1991-0112 SE AGREGAN LOS 5 CAMPOS          *QCRT002 
001100*               CALCULADOS (VALUE/INVESTMENT/PNL/PCT/SHARPE) Y   *QCRT002 
001200*               EL CONTADOR DE POSICIONES ACTIVAS                *QCRT002 
001300*  18/11/1998 COQ TKT-1998-0447 REVISION Y2K - SIN FECHAS EN     *QCRT002 
001400*               ESTE LAYOUT, NO REQUIERE CAMBIOS                 *QCRT002 
001500******************************************************************QCRT002 
001600 01  PORTFOLIO-RECORD.                                           QCRT002  
001700     05  PF-PORTFOLIO-ID         PIC 9(09).                      QCRT002  
001800     05  PF-NAME                 PIC X(30).                      QCRT002  
001900     05  PF-TOTAL-VALUE          PIC S9(13)V9(02)  COMP-3.       QCRT002  
002000     05  PF-TOTAL-INVESTMENT     PIC S9(13)V9(02)  COMP-3.       QCRT002  
002100     05  PF-TOTAL-PNL            PIC S9(13)V9(02)  COMP-3.       QCRT002  
002200     05  PF-PNL-PERCENTAGE       PIC S9(04)V9(04)  COMP-3.       QCRT002  
002300     05  PF-SHARPE-RATIO         PIC S9(04)V9(04)  COMP-3.       QCRT002  
002400     05  PF-RISK-SCORE           PIC S9(03)V9(02)  COMP-3.       QCRT002  
002500     05  PF-POSITION-COUNT       PIC 9(05).                      QCRT002  
002600     05  FILLER                  PIC X(09).                      QCRT002  
