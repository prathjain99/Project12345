000100******************************************************************QCRT008 
000200*                                                                *QCRT008 
000300*  COPY   : QCRT008                                              *QCRT008 
000400*  FECHA CREACION: 14/03/1987                                    *QCRT008 
000500*  AUTOR: C. OQUENDO                                             *QCRT008 
000600*  APLICACION: QC1 - QUANTCRUX STRUCTURED PRODUCTS               *QCRT008 
000700*  DESCRIPCION: LINEA RESUMEN DE LA CORRIDA DE RECALCULO DE      *QCRT008 
000800*               PORTAFOLIOS - SALIDA DEL PROGRAMA QC1C010A       *QCRT008 
000900*               UN (1) REGISTRO POR CORRIDA - GRAN TOTAL         *QCRT008 
001000*                                                                *QCRT008 
001100*  18/11/1998 COQ TKT-1998-0447 REVISION Y2K - SIN CAMBIOS       *QCRT008 
001200******************************************************************QCRT008 
001300 01  PORTFOLIO-SUMMARY-RECORD.                                   QCRT008  
001400     05  SM-PORTFOLIOS-PROCESSED PIC 9(05).                      QCRT008  
001500     05  SM-TOTAL-VALUE-ALL      PIC S9(15)V9(02).                QCRT008 
001600     05  SM-TOTAL-PNL-ALL        PIC S9(15)V9(02).                QCRT008 
001700     05  FILLER                  PIC X(11).                      QCRT008  
