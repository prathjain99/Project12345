000100******************************************************************QCRT001 
000200*                                                                *QCRT001 
000300*  COPY   : QCRT001                                              *QCRT001 
000400*  FECHA CREACION: 14/03/1987                                    *QCRT001 
000500*  AUTOR: C. OQUENDO                                             *QCRT001 
000600*  APLICACION: QC1 - QUANTCRUX STRUCTURED PRODUCTS               *QCRT001 
000700*  DESCRIPCION: LAYOUT DE UNA OPERACION (TRADE) DE UN PORTAFOLIO *QCRT001 
000800*               REGISTRO DE ENTRADA DEL PROGRAMA QC1C010A        *QCRT001 
000900*                                                                *QCRT001 
001000*  18/11/1998 COQ TKT-1998-0447 REVISION DE FECHAS PARA EL ANIO  *QCRT001 
001100*               2000 - CAMPOS DE ESTE LAYOUT NO SE VIERON        *QCRT001 
001200*               AFECTADOS (SIN FECHAS)                          *QCRT001  
001300******************************************************************QCRT001 
001400 01  TRADE-RECORD.                                               QCRT001  
001500     05  TR-TRADE-ID             PIC 9(09).                      QCRT001  
001600     05  TR-PORTFOLIO-ID         PIC 9(09).                      QCRT001  
001700     05  TR-STATUS               PIC X(09).                      QCRT001  
001800         88  TR-88-BOOKED               VALUE 'BOOKED   '.       QCRT001  
001900         88  TR-88-CONFIRMED            VALUE 'CONFIRMED'.       QCRT001  
002000         88  TR-88-SETTLED              VALUE 'SETTLED  '.       QCRT001  
002100         88  TR-88-CANCELLED            VALUE 'CANCELLED'.       QCRT001  
002200         88  TR-88-ACTIVA               VALUE 'CONFIRMED'        QCRT001  
002300                                         'SETTLED  '.            QCRT001  
002400     05  TR-NOTIONAL             PIC S9(13)V9(02)  COMP-3.       QCRT001  
002500     05  TR-ENTRY-PRICE          PIC S9(09)V9(04)  COMP-3.       QCRT001  
002600     05  TR-CURRENT-PRICE        PIC S9(09)V9(04)  COMP-3.       QCRT001  
002700     05  TR-CURRENT-PRICE-PRESENT PIC X(01).                     QCRT001  
002800         88  TR-88-PRECIO-ACTUAL-SI     VALUE 'Y'.                QCRT001 
002900         88  TR-88-PRECIO-ACTUAL-NO     VALUE 'N'.                QCRT001 
003000     05  FILLER                  PIC X(10).                      QCRT001  
