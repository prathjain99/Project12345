000100******************************************************************QCRT007 
000200*                                                                *QCRT007 
000300*  COPY   : QCRT007                                              *QCRT007 
000400*  FECHA CREACION: 20/01/1989                                    *QCRT007 
000500*  AUTOR: T. ASCANIO                                             *QCRT007 
000600*  APLICACION: QC1 - QUANTCRUX STRUCTURED PRODUCTS               *QCRT007 
000700*  DESCRIPCION: RESULTADO DEL BACKTEST DE UNA ESTRATEGIA -       *QCRT007 
000800*               SALIDA DEL PROGRAMA QC1C030A                     *QCRT007 
000900*                                                                *QCRT007 
001000*  18/11/1998 TAS TKT-1998-0449 REVISION Y2K - SIN CAMBIOS       *QCRT007 
001100******************************************************************QCRT007 
001200 01  BACKTEST-RESULT-RECORD.                                     QCRT007  
001300     05  BR-SYMBOL               PIC X(10).                      QCRT007  
001400     05  BR-INITIAL-CAPITAL      PIC S9(11)V9(02)  COMP-3.       QCRT007  
001500     05  BR-FINAL-VALUE          PIC S9(11)V9(02)  COMP-3.       QCRT007  
001600     05  BR-TOTAL-RETURN         PIC S9(03)V9(04)  COMP-3.       QCRT007  
001700     05  BR-TOTAL-TRADES         PIC 9(05).                      QCRT007  
001800     05  BR-PROFITABLE-TRADES    PIC 9(05).                      QCRT007  
001900     05  BR-WIN-RATE             PIC S9(01)V9(04)  COMP-3.       QCRT007  
002000     05  BR-MAX-DRAWDOWN         PIC S9(01)V9(04)  COMP-3.       QCRT007  
002100     05  BR-SHARPE-RATIO         PIC S9(03)V9(02)  COMP-3.       QCRT007  
002200     05  FILLER                  PIC X(13).                      QCRT007  
