000100*****************************************************************         
000200*                                                                *        
000300*  PROGRAMA: QC1C010A                                           *         
000400*                                                                *        
000500*  FECHA CREACION: 14/03/1987                                   *         
000600*                                                                *        
000700*  AUTOR: C. OQUENDO                                            *         
000800*                                                                *        
000900*  APLICACION: QC1 - QUANTCRUX STRUCTURED PRODUCTS              *         
001000*                                                                *        
001100*  DESCRIPCION: RECALCULO NOCTURNO DE LAS METRICAS DE CADA      *         
001200*               PORTAFOLIO (VALOR, INVERSION, GANANCIA/PERDIDA, *         
001300*               SHARPE Y RIESGO) A PARTIR DE SUS OPERACIONES    *         
001400*               CONFIRMADAS O LIQUIDADAS, MAS EL RESUMEN DE     *         
001500*               CIERRE DE LA CORRIDA.                           *         
001600*                                                                *        
001700*****************************************************************         
001800*****************************************************************         
001900*                                                                *        
002000*         B I T A C O R A   D E   C A M B I O S                 *         
002100*                                                                *        
002200*****************************************************************         
002300* 14/03/1987 COQ -------   VERSION INICIAL DEL PROGRAMA         *         
002400* 22/07/1987 COQ TKT-0091  SE AGREGA EL CORTE DE CONTROL POR    *         
002500*                          PF-PORTFOLIO-ID PARA AGRUPAR LAS     *         
002600*                          OPERACIONES DEL ARCHIVO DE TRADES     *        
002700* 05/06/1991 COQ TKT-1112  CALCULO DE SHARPE-RATIO Y RISK-SCORE *         
002800*                          SEGUN NUEVA NORMATIVA DE RIESGO      *         
002900* 09/02/1993 RMZ TKT-1486  CORRECCION: SI TR-CURRENT-PRICE NO   *         
003000*                          VIENE INFORMADO SE TOMA LA INVERSION *         
003100*                          COMO VALOR ACTUAL (MARCA PLANA)      *         
003200* 18/11/1998 COQ TKT-1998-0447 REVISION GENERAL PARA EL CAMBIO  *         
003300*                          DE SIGLO - NO SE ENCONTRARON FECHAS  *         
003400*                          DE DOS DIGITOS EN ESTE PROGRAMA      *         
003500* 14/06/2001 TAS TKT-2244  SE AGREGA EL REGISTRO RESUMEN DE     *         
003600*                          CIERRE (PORTFOLIO-SUMMARY-FILE)      *         
003700* 30/01/2004 JLF TKT-2719  EL RIESGO NO PUEDE QUEDAR NEGATIVO   *         
003800*                          NI SUPERAR 100 - SE AGREGA EL TOPE   *         
003900*****************************************************************         
004000 IDENTIFICATION DIVISION.                                                 
004100*                                                                         
004200 PROGRAM-ID.     QC1C010A.                                                
004300 AUTHOR.         C. OQUENDO.                                              
004400 INSTALLATION.   QUANTCRUX TRUST - CENTRO DE COMPUTOS.                    
004500 DATE-WRITTEN.   14 MAR 1987.                                             
004600 DATE-COMPILED.                                                           
004700 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO              
004800                 DE RIESGO.                                               
004900*****************************************************************         
005000*                                                                *        
005100*        E N V I R O N M E N T         D I V I S I O N          *         
005200*                                                                *        
005300*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES      *         
005400*                                                                *        
005500*****************************************************************         
005600 ENVIRONMENT DIVISION.                                                    
005700*                                                                         
005800 CONFIGURATION SECTION.                                                   
005900*                                                                         
006000 SOURCE-COMPUTER.  IBM-370.                                               
006100 OBJECT-COMPUTER.  IBM-370.                                               
006200 SPECIAL-NAMES.                                                           
006300     C01 IS TOP-OF-FORM                                                   
006400     CLASS CLASE-ESTADO IS 'B' 'C' 'S' 'X'                                
006500     UPSI-0 ON  STATUS IS SW-RECORRIDA-REPROCESO                          
006600     UPSI-0 OFF STATUS IS SW-RECORRIDA-NORMAL.                            
006700*                                                                         
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000     SELECT PORTFOLIO-FILE-IN  ASSIGN TO PORTFIN                          
007100         ORGANIZATION IS SEQUENTIAL                                       
007200         ACCESS MODE   IS SEQUENTIAL                                      
007300         FILE STATUS   IS WS-PORTFIN-STATUS.                              
007400*                                                                         
007500     SELECT TRADE-FILE        ASSIGN TO TRADEFIL                          
007600         ORGANIZATION IS SEQUENTIAL                                       
007700         ACCESS MODE   IS SEQUENTIAL                                      
007800         FILE STATUS   IS WS-TRADEFIL-STATUS.                             
007900*                                                                         
008000     SELECT PORTFOLIO-FILE-OUT ASSIGN TO PORTFOUT                         
008100         ORGANIZATION IS SEQUENTIAL                                       
008200         ACCESS MODE   IS SEQUENTIAL                                      
008300         FILE STATUS   IS WS-PORTFOUT-STATUS.                             
008400*                                                                         
008500     SELECT PORTFOLIO-SUMMARY-FILE ASSIGN TO PORTSUMF                     
008600         ORGANIZATION IS SEQUENTIAL                                       
008700         ACCESS MODE   IS SEQUENTIAL                                      
008800         FILE STATUS   IS WS-PORTSUMF-STATUS.                             
008900*****************************************************************         
009000*                                                                *        
009100*                D A T A            D I V I S I O N             *         
009200*                                                                *        
009300*****************************************************************         
009400 DATA DIVISION.                                                           
009500*****************************************************************         
009600*                    F I L E   S E C T I O N                    *         
009700*****************************************************************         
009800 FILE SECTION.                                                            
009900*                                                                         
010000 FD  PORTFOLIO-FILE-IN                                                    
010100     LABEL RECORDS ARE STANDARD                                           
010200     RECORD CONTAINS 90 CHARACTERS                                        
010300     RECORDING MODE IS F.                                                 
010400     COPY QCRT002 REPLACING PORTFOLIO-RECORD BY PORT-REC-IN.              
010500*                                                                         
010600 FD  TRADE-FILE                                                           
010700     LABEL RECORDS ARE STANDARD                                           
010800     RECORD CONTAINS 60 CHARACTERS                                        
010900     RECORDING MODE IS F.                                                 
011000     COPY QCRT001 REPLACING TRADE-RECORD BY TRADE-REC-IN.                 
011100*                                                                         
011200 FD  PORTFOLIO-FILE-OUT                                                   
011300     LABEL RECORDS ARE STANDARD                                           
011400     RECORD CONTAINS 90 CHARACTERS                                        
011500     RECORDING MODE IS F.                                                 
011600     COPY QCRT002 REPLACING PORTFOLIO-RECORD BY PORT-REC-OUT.             
011700*                                                                         
011800 FD  PORTFOLIO-SUMMARY-FILE                                               
011900     LABEL RECORDS ARE STANDARD                                           
012000     RECORD CONTAINS 50 CHARACTERS                                        
012100     RECORDING MODE IS F.                                                 
012200     COPY QCRT008 REPLACING PORTFOLIO-SUMMARY-RECORD                      
012300                         BY SUMM-REC-OUT.                                 
012400*****************************************************************         
012500*           W O R K I N G   S T O R A G E   S E C T I O N       *         
012600*****************************************************************         
012700 WORKING-STORAGE SECTION.                                                 
012800*****************************************************************         
012900*              CAMPOS INDEPENDIENTES (NIVEL 77)                 *         
013000*****************************************************************         
013100 77  WS-77-ARCHIVOS-ABIERTOS PIC 9(02)   COMP   VALUE ZERO.               
013200 77  WS-77-HAY-ERROR         PIC X(01)          VALUE 'N'.                
013300     88  WS-77-HAY-ERROR-SI          VALUE 'Y'.                           
013400     88  WS-77-HAY-ERROR-NO          VALUE 'N'.                           
013500*****************************************************************         
013600*                      AREA DE CONSTANTES                       *         
013700*****************************************************************         
013800 01  CT-CONSTANTES.                                                       
013900     05  CT-PROGRAMA             PIC X(08)   VALUE 'QC1C010A'.            
014000     05  CT-CIEN                 PIC S9(03)  VALUE +100.                  
014100     05  CT-LIMITE-POSICIONES    PIC S9(03)  VALUE +5.                    
014200     05  CT-LIMITE-POS-MUERTO    PIC S9(03)  VALUE +10.                   
014300     05  CT-UMBRAL-VALOR         PIC S9(09)  VALUE +1000000.              
014400     05  FILLER                  PIC X(10)   VALUE SPACES.                
014500*****************************************************************         
014600*                      AREA DE SWITCHES                         *         
014700*****************************************************************         
014800 01  SW-SWITCHES.                                                         
014900     05  SW-PORTAFOLIO-EOF       PIC X(01)   VALUE 'N'.                   
015000         88  PORTAFOLIO-EOF-SI             VALUE 'Y'.                     
015100         88  PORTAFOLIO-EOF-NO             VALUE 'N'.                     
015200     05  SW-TRADE-EOF            PIC X(01)   VALUE 'N'.                   
015300         88  TRADE-EOF-SI                  VALUE 'Y'.                     
015400         88  TRADE-EOF-NO                  VALUE 'N'.                     
015500     05  SW-RECORRIDA-REPROCESO  PIC X(01)   VALUE 'N'.                   
015600     05  SW-RECORRIDA-NORMAL     PIC X(01)   VALUE 'S'.                   
015700     05  FILLER                  PIC X(06)   VALUE SPACES.                
015800*****************************************************************         
015900*                AREA DE VARIABLES AUXILIARES                   *         
016000*****************************************************************         
016100 01  WS-VARIABLES-AUXILIARES.                                             
016200     05  WS-PORTFIN-STATUS       PIC X(02)   VALUE '00'.                  
016300     05  WS-TRADEFIL-STATUS      PIC X(02)   VALUE '00'.                  
016400     05  WS-PORTFOUT-STATUS      PIC X(02)   VALUE '00'.                  
016500     05  WS-PORTSUMF-STATUS      PIC X(02)   VALUE '00'.                  
016600     05  WS-ARCHIVO-STATUS-R REDEFINES WS-PORTSUMF-STATUS.                
016700         10  WS-STATUS-CLASE     PIC X(01).                               
016800         10  WS-STATUS-RC        PIC X(01).                               
016900     05  WS-ERR-MSG              PIC X(40)   VALUE SPACES.                
017000     05  WS-ERR-PARRAFO          PIC X(20)   VALUE SPACES.                
017100     05  WS-INVERSION            PIC S9(13)V9(02) COMP-3.                 
017200     05  WS-VALOR-ACTUAL         PIC S9(13)V9(02) COMP-3.                 
017300     05  WS-TASA-RETORNO         PIC S9(04)V9(04) COMP-3.                 
017400     05  WS-SHARPE-BASE          PIC S9(04)V9(04) COMP-3.                 
017500     05  WS-SHP-VARIANZA         PIC S9(04)V9(04) COMP-3                  
017600                                 VALUE ZERO.                              
017700     05  WS-RIESGO-BASE          PIC S9(03)V9(02) COMP-3.                 
017800     05  WS-RSK-VARIANZA         PIC S9(03)V9(02) COMP-3                  
017900                                 VALUE ZERO.                              
018000     05  WS-ULTIMO-PORTAFOLIO    PIC 9(09)   VALUE ZEROS.                 
018100     05  WS-ULTIMO-PORTAFOLIO-R REDEFINES WS-ULTIMO-PORTAFOLIO.           
018200         10  WS-ULT-PORT-X       PIC X(09).                               
018300     05  WS-CONTADOR-PORT-X      PIC X(05)   VALUE SPACES.                
018400     05  WS-CONTADOR-PORT-R REDEFINES WS-CONTADOR-PORT-X.                 
018500         10  WS-CONT-PORT-DISPLAY PIC X(05).                              
018600     05  FILLER                  PIC X(07)   VALUE SPACES.                
018700*****************************************************************         
018800*                    AREA DE ACUMULADORES                       *         
018900*****************************************************************         
019000 01  AC-ACUMULADORES.                                                     
019100     05  AC-INVERSION-PORT       PIC S9(13)V9(02) COMP-3                  
019200                                 VALUE ZERO.                              
019300     05  AC-VALOR-PORT           PIC S9(13)V9(02) COMP-3                  
019400                                 VALUE ZERO.                              
019500     05  AC-POSICIONES-PORT      PIC 9(05)   COMP   VALUE ZERO.           
019600     05  AC-PORTAFOLIOS-PROC     PIC 9(05)   COMP   VALUE ZERO.           
019700     05  AC-TOTAL-VALOR-GRAL     PIC S9(15)V9(02) COMP-3                  
019800                                 VALUE ZERO.                              
019900     05  AC-TOTAL-PNL-GRAL       PIC S9(15)V9(02) COMP-3                  
020000                                 VALUE ZERO.                              
020100     05  AC-REG-LEIDOS-PORT      PIC 9(07)   COMP   VALUE ZERO.           
020200     05  AC-REG-LEIDOS-TRADE     PIC 9(07)   COMP   VALUE ZERO.           
020300     05  AC-REG-ESCRITOS-PORT    PIC 9(07)   COMP   VALUE ZERO.           
020400     05  FILLER                  PIC X(08)   VALUE SPACES.                
020500*****************************************************************         
020600*                    AREA DE MENSAJES                           *         
020700*****************************************************************         
020800 01  ME-MENSAJES-ERROR.                                                   
020900     05  ME-ERROR-APERTURA       PIC X(30)                                
021000                          VALUE 'ERROR AL ABRIR EL ARCHIVO   '.           
021100     05  ME-ERROR-LECTURA        PIC X(30)                                
021200                          VALUE 'ERROR AL LEER EL ARCHIVO    '.           
021300     05  ME-ERROR-ESCRITURA      PIC X(30)                                
021400                          VALUE 'ERROR AL ESCRIBIR EL ARCHIVO'.           
021500     05  ME-ERROR-CIERRE         PIC X(30)                                
021600                          VALUE 'ERROR AL CERRAR EL ARCHIVO  '.           
021700     05  FILLER                  PIC X(04)   VALUE SPACES.                
021800*                                                                         
021900 01  WS-PORTFOLIO-REC.                                                    
022000     COPY QCRT002 REPLACING PORTFOLIO-RECORD BY WS-PORTFOLIO-REC.         
022100*                                                                         
022200 01  WS-TRADE-REC.                                                        
022300     COPY QCRT001 REPLACING TRADE-RECORD BY WS-TRADE-REC.                 
022400*****************************************************************         
022500*                                                                *        
022600*           P R O C E D U R E      D I V I S I O N               *        
022700*                                                                *        
022800*****************************************************************         
022900 PROCEDURE DIVISION.                                                      
023000*                                                                         
023100 MAINLINE.                                                                
023200*                                                                         
023300     PERFORM 1000-INICIO                                                  
023400        THRU 1000-INICIO-EXIT                                             
023500*                                                                         
023600     PERFORM 2000-PROCESO                                                 
023700        THRU 2000-PROCESO-EXIT                                            
023800        UNTIL PORTAFOLIO-EOF-SI                                           
023900*                                                                         
024000     PERFORM 3000-FIN                                                     
024100        THRU 3000-FIN-EXIT                                                
024200*                                                                         
024300     STOP RUN.                                                            
024400 MAINLINE-EXIT.                                                           
024500     EXIT.                                                                
024600*****************************************************************         
024700* 1000-INICIO                                                   *         
024800*   ABRE LOS ARCHIVOS Y EFECTUA LAS LECTURAS INICIALES DE       *         
024900*   PORTAFOLIO Y DE OPERACION (BALANCED LINE / MATCHING READ)   *         
025000*****************************************************************         
025100 1000-INICIO.                                                             
025200*                                                                         
025300     OPEN INPUT  PORTFOLIO-FILE-IN                                        
025400     IF WS-PORTFIN-STATUS NOT = '00'                                      
025500         MOVE ME-ERROR-APERTURA   TO WS-ERR-MSG                           
025600         MOVE '1000-INICIO'       TO WS-ERR-PARRAFO                       
025700         PERFORM 9999-ABEND-ARCHIVO                                       
025800            THRU 9999-ABEND-ARCHIVO-EXIT                                  
025900     ELSE                                                                 
026000         ADD 1 TO WS-77-ARCHIVOS-ABIERTOS                                 
026100     END-IF                                                               
026200*                                                                         
026300     OPEN INPUT  TRADE-FILE                                               
026400     IF WS-TRADEFIL-STATUS NOT = '00'                                     
026500         MOVE ME-ERROR-APERTURA   TO WS-ERR-MSG                           
026600         MOVE '1000-INICIO'       TO WS-ERR-PARRAFO                       
026700         PERFORM 9999-ABEND-ARCHIVO                                       
026800            THRU 9999-ABEND-ARCHIVO-EXIT                                  
026900     ELSE                                                                 
027000         ADD 1 TO WS-77-ARCHIVOS-ABIERTOS                                 
027100     END-IF                                                               
027200*                                                                         
027300     OPEN OUTPUT PORTFOLIO-FILE-OUT                                       
027400     IF WS-PORTFOUT-STATUS NOT = '00'                                     
027500         MOVE ME-ERROR-APERTURA   TO WS-ERR-MSG                           
027600         MOVE '1000-INICIO'       TO WS-ERR-PARRAFO                       
027700         PERFORM 9999-ABEND-ARCHIVO                                       
027800            THRU 9999-ABEND-ARCHIVO-EXIT                                  
027900     ELSE                                                                 
028000         ADD 1 TO WS-77-ARCHIVOS-ABIERTOS                                 
028100     END-IF                                                               
028200*                                                                         
028300     OPEN OUTPUT PORTFOLIO-SUMMARY-FILE                                   
028400     IF WS-PORTSUMF-STATUS NOT = '00'                                     
028500         MOVE ME-ERROR-APERTURA   TO WS-ERR-MSG                           
028600         MOVE '1000-INICIO'       TO WS-ERR-PARRAFO                       
028700         PERFORM 9999-ABEND-ARCHIVO                                       
028800            THRU 9999-ABEND-ARCHIVO-EXIT                                  
028900     ELSE                                                                 
029000         ADD 1 TO WS-77-ARCHIVOS-ABIERTOS                                 
029100     END-IF                                                               
029200*                                                                         
029300     INITIALIZE AC-ACUMULADORES                                           
029400*                                                                         
029500     PERFORM 8100-LEER-PORTAFOLIO THRU 8100-LEER-PORTAFOLIO-EXIT          
029600     PERFORM 8200-LEER-OPERACION  THRU 8200-LEER-OPERACION-EXIT           
029700*                                                                         
029800     .                                                                    
029900 1000-INICIO-EXIT.                                                        
030000     EXIT.                                                                
030100*****************************************************************         
030200* 2000-PROCESO                                                  *         
030300*   UN CICLO POR CADA PORTAFOLIO - CORTE DE CONTROL POR         *         
030400*   PF-PORTFOLIO-ID CONTRA EL ARCHIVO DE OPERACIONES            *         
030500*****************************************************************         
030600 2000-PROCESO.                                                            
030700*                                                                         
030800     MOVE ZERO                   TO AC-INVERSION-PORT                     
030900                                     AC-VALOR-PORT                        
031000     MOVE ZERO                   TO AC-POSICIONES-PORT                    
031100     MOVE PF-PORTFOLIO-ID OF WS-PORTFOLIO-REC                             
031200                                  TO WS-ULTIMO-PORTAFOLIO                 
031300*                                                                         
031400     PERFORM 2110-ACUMULAR-OPERACIONES                                    
031500        THRU 2110-ACUMULAR-OPERACIONES-EXIT                               
031600        UNTIL TRADE-EOF-SI                                                
031700           OR TR-PORTFOLIO-ID OF WS-TRADE-REC                             
031800                 NOT = WS-ULTIMO-PORTAFOLIO                               
031900*                                                                         
032000     PERFORM 2200-CALC-METRICAS THRU 2200-CALC-METRICAS-EXIT              
032100*                                                                         
032200     PERFORM 2500-ESCRIBIR-PORTAFOLIO                                     
032300        THRU 2500-ESCRIBIR-PORTAFOLIO-EXIT                                
032400*                                                                         
032500     ADD 1 TO AC-PORTAFOLIOS-PROC                                         
032600     ADD PF-TOTAL-VALUE OF WS-PORTFOLIO-REC TO AC-TOTAL-VALOR-GRAL        
032700     ADD PF-TOTAL-PNL   OF WS-PORTFOLIO-REC TO AC-TOTAL-PNL-GRAL          
032800*                                                                         
032900     PERFORM 8100-LEER-PORTAFOLIO THRU 8100-LEER-PORTAFOLIO-EXIT          
033000*                                                                         
033100     .                                                                    
033200 2000-PROCESO-EXIT.                                                       
033300     EXIT.                                                                
033400*****************************************************************         
033500* 2110-ACUMULAR-OPERACIONES                                     *         
033600*   PROCESA UNA OPERACION DEL GRUPO Y AVANZA LA LECTURA         *         
033700*****************************************************************         
033800 2110-ACUMULAR-OPERACIONES.                                               
033900*                                                                         
034000     IF TR-88-ACTIVA OF WS-TRADE-REC                                      
034100         PERFORM 2120-ACUMULAR-UNA-OPERACION                              
034200            THRU 2120-ACUMULAR-UNA-OPERACION-EXIT                         
034300     END-IF                                                               
034400*                                                                         
034500     PERFORM 8200-LEER-OPERACION THRU 8200-LEER-OPERACION-EXIT            
034600*                                                                         
034700     .                                                                    
034800 2110-ACUMULAR-OPERACIONES-EXIT.                                          
034900     EXIT.                                                                
035000*****************************************************************         
035100* 2120-ACUMULAR-UNA-OPERACION                                   *         
035200*   INVERSION = NOTIONAL * ENTRY-PRICE / 100, REDONDEADO        *         
035300*   VALOR-ACTUAL = NOTIONAL * CURRENT-PRICE / 100 SI INFORMADO, *         
035400*   DE LO CONTRARIO SE TOMA LA INVERSION (MARCA PLANA)          *         
035500*****************************************************************         
035600 2120-ACUMULAR-UNA-OPERACION.                                             
035700*                                                                         
035800     COMPUTE WS-INVERSION ROUNDED =                                       
035900         TR-NOTIONAL OF WS-TRADE-REC *                                    
036000         TR-ENTRY-PRICE OF WS-TRADE-REC / CT-CIEN                         
036100*                                                                         
036200     IF TR-88-PRECIO-ACTUAL-SI OF WS-TRADE-REC                            
036300         COMPUTE WS-VALOR-ACTUAL ROUNDED =                                
036400             TR-NOTIONAL OF WS-TRADE-REC *                                
036500             TR-CURRENT-PRICE OF WS-TRADE-REC / CT-CIEN                   
036600     ELSE                                                                 
036700         MOVE WS-INVERSION        TO WS-VALOR-ACTUAL                      
036800     END-IF                                                               
036900*                                                                         
037000     ADD WS-INVERSION    TO AC-INVERSION-PORT                             
037100     ADD WS-VALOR-ACTUAL TO AC-VALOR-PORT                                 
037200     ADD 1               TO AC-POSICIONES-PORT                            
037300*                                                                         
037400     .                                                                    
037500 2120-ACUMULAR-UNA-OPERACION-EXIT.                                        
037600     EXIT.                                                                
037700*****************************************************************         
037800* 2200-CALC-METRICAS                                            *         
037900*   TRASLADA LOS ACUMULADORES AL REGISTRO DE PORTAFOLIO Y       *         
038000*   DERIVA PNL, PNL-PERCENTAGE, SHARPE Y RIESGO                 *         
038100*****************************************************************         
038200 2200-CALC-METRICAS.                                                      
038300*                                                                         
038400     MOVE AC-INVERSION-PORT  TO PF-TOTAL-INVESTMENT                       
038500     MOVE AC-VALOR-PORT      TO PF-TOTAL-VALUE                            
038600     MOVE AC-POSICIONES-PORT TO PF-POSITION-COUNT                         
038700*                                                                         
038800     COMPUTE PF-TOTAL-PNL =                                               
038900         PF-TOTAL-VALUE - PF-TOTAL-INVESTMENT                             
039000*                                                                         
039100     IF PF-TOTAL-INVESTMENT = ZERO                                        
039200         MOVE ZERO TO PF-PNL-PERCENTAGE                                   
039300     ELSE                                                                 
039400         COMPUTE PF-PNL-PERCENTAGE ROUNDED =                              
039500             (PF-TOTAL-PNL / PF-TOTAL-INVESTMENT) * CT-CIEN               
039600     END-IF                                                               
039700*                                                                         
039800     PERFORM 2300-CALC-SHARPE THRU 2300-CALC-SHARPE-EXIT                  
039900     PERFORM 2400-CALC-RIESGO THRU 2400-CALC-RIESGO-EXIT                  
040000*                                                                         
040100     .                                                                    
040200 2200-CALC-METRICAS-EXIT.                                                 
040300     EXIT.                                                                
040400*****************************************************************         
040500* 2300-CALC-SHARPE                                              *         
040600*   TKT-1112: LA NORMATIVA DE RIESGO PERMITE UNA VARIACION       *        
040700*   RESIDUAL N(0,0.2) SOBRE EL SHARPE BASE; EL DIALECTO NO       *        
040800*   CUENTA CON GENERADOR ALEATORIO, ASI QUE WS-SHP-VARIANZA      *        
040900*   QUEDA FIJA EN CERO (SUSTITUTO DETERMINISTICO - VER           *        
041000*   BITACORA DE DISENO)                                         *         
041100*****************************************************************         
041200 2300-CALC-SHARPE.                                                        
041300*                                                                         
041400     IF PF-TOTAL-INVESTMENT = ZERO                                        
041500         MOVE ZERO TO PF-SHARPE-RATIO                                     
041600     ELSE                                                                 
041700         COMPUTE WS-TASA-RETORNO ROUNDED =                                
041800             (PF-TOTAL-VALUE - PF-TOTAL-INVESTMENT)                       
041900                 / PF-TOTAL-INVESTMENT                                    
042000         COMPUTE WS-SHARPE-BASE ROUNDED = WS-TASA-RETORNO * 2             
042100         MOVE ZERO TO WS-SHP-VARIANZA                                     
042200         COMPUTE PF-SHARPE-RATIO ROUNDED =                                
042300             WS-SHARPE-BASE + WS-SHP-VARIANZA                             
042400         IF PF-SHARPE-RATIO > 3                                           
042500             MOVE 3 TO PF-SHARPE-RATIO                                    
042600         END-IF                                                           
042700         IF PF-SHARPE-RATIO < -3                                          
042800             MOVE -3 TO PF-SHARPE-RATIO                                   
042900         END-IF                                                           
043000     END-IF                                                               
043100*                                                                         
043200     .                                                                    
043300 2300-CALC-SHARPE-EXIT.                                                   
043400     EXIT.                                                                
043500*****************************************************************         
043600* 2400-CALC-RIESGO                                              *         
043700*   TKT-2719: BASE 50; SI POSICIONES > 5 SE RESTAN 10 PUNTOS -  *         
043800*   EL CHEQUEO DE POSICIONES > 10 QUEDA EN LA RAMA ELSE Y NUNCA *         
043900*   SE EJECUTA PORQUE TODO CONTEO > 10 YA CUMPLIO POSICIONES >  *         
044000*   5; SE DEJA ASI A PROPOSITO, IGUAL QUE EN EL CALCULO FUENTE, *         
044100*   PARA NO ALTERAR EL RESULTADO HISTORICO YA VALIDADO POR      *         
044200*   RIESGO. SI VALOR TOTAL > 1,000,000 SE RESTAN 5 PUNTOS MAS.  *         
044300*   LA NORMATIVA DE RIESGO TAMBIEN PERMITE AQUI UNA VARIACION   *         
044400*   RESIDUAL N(0,5.0); QUEDA FIJA EN CERO POR LA MISMA RAZON    *         
044500*   QUE EN 2300-CALC-SHARPE (SIN GENERADOR ALEATORIO).          *         
044600*****************************************************************         
044700 2400-CALC-RIESGO.                                                        
044800*                                                                         
044900     MOVE 50 TO WS-RIESGO-BASE                                            
045000*                                                                         
045100     IF PF-POSITION-COUNT > CT-LIMITE-POSICIONES                          
045200         SUBTRACT 10 FROM WS-RIESGO-BASE                                  
045300     ELSE                                                                 
045400         IF PF-POSITION-COUNT > CT-LIMITE-POS-MUERTO                      
045500             SUBTRACT 20 FROM WS-RIESGO-BASE                              
045600         END-IF                                                           
045700     END-IF                                                               
045800*                                                                         
045900     IF PF-TOTAL-VALUE > CT-UMBRAL-VALOR                                  
046000         SUBTRACT 5 FROM WS-RIESGO-BASE                                   
046100     END-IF                                                               
046200*                                                                         
046300     MOVE ZERO TO WS-RSK-VARIANZA                                         
046400     ADD WS-RSK-VARIANZA TO WS-RIESGO-BASE                                
046500*                                                                         
046600     IF WS-RIESGO-BASE > 100                                              
046700         MOVE 100 TO WS-RIESGO-BASE                                       
046800     END-IF                                                               
046900     IF WS-RIESGO-BASE < 0                                                
047000         MOVE 0 TO WS-RIESGO-BASE                                         
047100     END-IF                                                               
047200*                                                                         
047300     MOVE WS-RIESGO-BASE TO PF-RISK-SCORE                                 
047400*                                                                         
047500     .                                                                    
047600 2400-CALC-RIESGO-EXIT.                                                   
047700     EXIT.                                                                
047800*****************************************************************         
047900* 2500-ESCRIBIR-PORTAFOLIO                                      *         
048000*****************************************************************         
048100 2500-ESCRIBIR-PORTAFOLIO.                                                
048200*                                                                         
048300     MOVE WS-PORTFOLIO-REC TO PORT-REC-OUT                                
048400     WRITE PORT-REC-OUT                                                   
048500     IF WS-PORTFOUT-STATUS NOT = '00'                                     
048600         MOVE ME-ERROR-ESCRITURA        TO WS-ERR-MSG                     
048700         MOVE '2500-ESCRIBIR-PORTAFOLIO' TO WS-ERR-PARRAFO                
048800         PERFORM 9999-ABEND-ARCHIVO                                       
048900            THRU 9999-ABEND-ARCHIVO-EXIT                                  
049000     ELSE                                                                 
049100         ADD 1 TO AC-REG-ESCRITOS-PORT                                    
049200     END-IF                                                               
049300*                                                                         
049400     .                                                                    
049500 2500-ESCRIBIR-PORTAFOLIO-EXIT.                                           
049600     EXIT.                                                                
049700*****************************************************************         
049800* 3000-FIN                                                      *         
049900*   ESCRIBE EL REGISTRO RESUMEN DE CIERRE Y CIERRA ARCHIVOS     *         
050000*****************************************************************         
050100 3000-FIN.                                                                
050200*                                                                         
050300     INITIALIZE SUMM-REC-OUT                                              
050400     MOVE AC-PORTAFOLIOS-PROC TO SM-PORTFOLIOS-PROCESSED                  
050500     MOVE AC-TOTAL-VALOR-GRAL TO SM-TOTAL-VALUE-ALL                       
050600     MOVE AC-TOTAL-PNL-GRAL   TO SM-TOTAL-PNL-ALL                         
050700*                                                                         
050800     WRITE SUMM-REC-OUT                                                   
050900     IF WS-PORTSUMF-STATUS NOT = '00'                                     
051000         MOVE ME-ERROR-ESCRITURA  TO WS-ERR-MSG                           
051100         MOVE '3000-FIN'          TO WS-ERR-PARRAFO                       
051200         PERFORM 9999-ABEND-ARCHIVO                                       
051300            THRU 9999-ABEND-ARCHIVO-EXIT                                  
051400     END-IF                                                               
051500*                                                                         
051600     CLOSE PORTFOLIO-FILE-IN                                              
051700           TRADE-FILE                                                     
051800           PORTFOLIO-FILE-OUT                                             
051900           PORTFOLIO-SUMMARY-FILE                                         
052000*                                                                         
052100     DISPLAY 'QC1C010A - PORTAFOLIOS PROCESADOS : '                       
052200             AC-PORTAFOLIOS-PROC                                          
052300     DISPLAY 'QC1C010A - OPERACIONES LEIDAS      : '                      
052400             AC-REG-LEIDOS-TRADE                                          
052500     DISPLAY 'QC1C010A - ARCHIVOS ABIERTOS EN LA CORRIDA : '              
052600             WS-77-ARCHIVOS-ABIERTOS                                      
052700*                                                                         
052800     .                                                                    
052900 3000-FIN-EXIT.                                                           
053000     EXIT.                                                                
053100*****************************************************************         
053200* 8100-LEER-PORTAFOLIO                                          *         
053300*****************************************************************         
053400 8100-LEER-PORTAFOLIO.                                                    
053500*                                                                         
053600     READ PORTFOLIO-FILE-IN INTO WS-PORTFOLIO-REC                         
053700     EVALUATE WS-PORTFIN-STATUS                                           
053800         WHEN '00'                                                        
053900             ADD 1 TO AC-REG-LEIDOS-PORT                                  
054000         WHEN '10'                                                        
054100             SET PORTAFOLIO-EOF-SI TO TRUE                                
054200         WHEN OTHER                                                       
054300             MOVE ME-ERROR-LECTURA      TO WS-ERR-MSG                     
054400             MOVE '8100-LEER-PORTAFOLIO' TO WS-ERR-PARRAFO                
054500             PERFORM 9999-ABEND-ARCHIVO                                   
054600                THRU 9999-ABEND-ARCHIVO-EXIT                              
054700     END-EVALUATE                                                         
054800*                                                                         
054900     .                                                                    
055000 8100-LEER-PORTAFOLIO-EXIT.                                               
055100     EXIT.                                                                
055200*****************************************************************         
055300* 8200-LEER-OPERACION                                           *         
055400*****************************************************************         
055500 8200-LEER-OPERACION.                                                     
055600*                                                                         
055700     READ TRADE-FILE INTO WS-TRADE-REC                                    
055800     EVALUATE WS-TRADEFIL-STATUS                                          
055900         WHEN '00'                                                        
056000             ADD 1 TO AC-REG-LEIDOS-TRADE                                 
056100         WHEN '10'                                                        
056200             SET TRADE-EOF-SI TO TRUE                                     
056300         WHEN OTHER                                                       
056400             MOVE ME-ERROR-LECTURA     TO WS-ERR-MSG                      
056500             MOVE '8200-LEER-OPERACION' TO WS-ERR-PARRAFO                 
056600             PERFORM 9999-ABEND-ARCHIVO                                   
056700                THRU 9999-ABEND-ARCHIVO-EXIT                              
056800     END-EVALUATE                                                         
056900*                                                                         
057000     .                                                                    
057100 8200-LEER-OPERACION-EXIT.                                                
057200     EXIT.                                                                
057300*****************************************************************         
057400* 9999-ABEND-ARCHIVO                                            *         
057500*   CORTA LA CORRIDA DE FORMA CONTROLADA ANTE UN ERROR DE E/S   *         
057600*****************************************************************         
057700 9999-ABEND-ARCHIVO.                                                      
057800*                                                                         
057900     SET WS-77-HAY-ERROR-SI TO TRUE                                       
058000     DISPLAY '********************************************'               
058100     DISPLAY ' QC1C010A - ERROR DE ARCHIVO - CORRIDA ABRT  '              
058200     DISPLAY '********************************************'               
058300     DISPLAY ' PARRAFO : ' WS-ERR-PARRAFO                                 
058400     DISPLAY ' MENSAJE : ' WS-ERR-MSG                                     
058500     DISPLAY '********************************************'               
058600*                                                                         
058700     CLOSE PORTFOLIO-FILE-IN                                              
058800     CLOSE TRADE-FILE                                                     
058900     CLOSE PORTFOLIO-FILE-OUT                                             
059000     CLOSE PORTFOLIO-SUMMARY-FILE                                         
059100*                                                                         
059200     MOVE 16 TO RETURN-CODE                                               
059300     STOP RUN.                                                            
059400 9999-ABEND-ARCHIVO-EXIT.                                                 
059500     EXIT.                                                                
059600                                                                          
