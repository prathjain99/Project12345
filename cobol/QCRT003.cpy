000100******************************************************************QCRT003 
000200*                                                                *QCRT003 
000300*  COPY   : QCRT003                                              *QCRT003 
000400*  FECHA CREACION: 02/09/1988                                    *QCRT003 
000500*  AUTOR: R. MENDOZA                                             *QCRT003 
000600*  APLICACION: QC1 - QUANTCRUX STRUCTURED PRODUCTS               *QCRT003 
000700*  DESCRIPCION: PRECIO TERMINAL SIMULADO DE UNA TRAYECTORIA      *QCRT003 
000800*               (PATH) - ENTRADA DEL PROGRAMA QC1C020A           *QCRT003 
000900*               UN REGISTRO POR TRAYECTORIA SIMULADA             *QCRT003 
001000*                                                                *QCRT003 
001100*  18/11/1998 RMZ TKT-1998-0448 REVISION Y2K - SIN CAMBIOS       *QCRT003 
001200******************************************************************QCRT003 
001300 01  PRICE-PATH-RECORD.                                          QCRT003  
001400     05  PP-PATH-ID              PIC 9(07).                      QCRT003  
001500     05  PP-FINAL-PRICE          PIC S9(09)V9(04)  COMP-3.       QCRT003  
001600     05  FILLER                  PIC X(06).                      QCRT003  
