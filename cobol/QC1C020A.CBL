000100***************************************************************           
000200*                                                                *        
000300*  PROGRAMA: QC1C020A                                           *         
000400*                                                                *        
000500*  FECHA CREACION: 02/09/1988                                   *         
000600*                                                                *        
000700*  AUTOR: R. MENDOZA                                            *         
000800*                                                                *        
000900*  APLICACION: QC1 - QUANTCRUX STRUCTURED PRODUCTS              *         
001000*                                                                *        
001100*  DESCRIPCION: VALORACION DE UNA NOTA ESTRUCTURADA POR EL       *        
001200*               METODO DE MONTECARLO A PARTIR DE TRAYECTORIAS   *         
001300*               DE PRECIO SUMINISTRADAS, MAS EL CALCULO DE LAS  *         
001400*               GRIEGAS POR REVALORACION CON PARAMETROS         *         
001500*               DESPLAZADOS (BUMPED SCENARIOS).                 *         
001600*                                                                *        
001700***************************************************************           
001800***************************************************************           
001900*                                                                *        
002000*         B I T A C O R A   D E   C A M B I O S                 *         
002100*                                                                *        
002200***************************************************************           
002300* 02/09/1988 RMZ -------   VERSION INICIAL DEL PROGRAMA          *        
002400* 02/09/1988 RMZ           VALORACION DIGITAL/BARRERA/VAINILLA   *        
002500*                          SEGUN TIPO DE PRODUCTO SOLICITADO     *        
002600* 19/04/1989 RMZ TKT-0233  SE AGREGA EL DESCUENTO POR VALOR      *        
002700*                          PRESENTE (SERIE DE TAYLOR DE EXP)     *        
002800* 11/10/1990 COQ TKT-0587  CALCULO DE GRIEGAS POR REVALORACION   *        
002900*                          CON ESCENARIOS DESPLAZADOS (DELTA,    *        
003000*                          GAMMA, VEGA, THETA)                   *        
003100* 14/02/1994 RMZ TKT-1523  INTERVALO DE CONFIANZA DEL 95% SOBRE  *        
003200*                          EL PAGO PROMEDIO (RAIZ CUADRADA POR   *        
003300*                          EL METODO DE NEWTON, SIN FUNCIONES    *        
003400*                          INTRINSECAS)                          *        
003500* 18/11/1998 RMZ TKT-1998-0448 REVISION GENERAL PARA EL CAMBIO   *        
003600*                          DE SIGLO - NO SE ENCONTRARON FECHAS   *        
003700*                          DE DOS DIGITOS EN ESTE PROGRAMA       *        
003800* 23/08/2002 TAS TKT-2351  VEGA Y THETA SE DEJAN COMO DIFERENCIA *        
003900*                          CONTRA EL PRECIO BASE (ASIMETRICA),   *        
004000*                          IGUAL QUE EN EL CALCULO ORIGINAL DE   *        
004100*                          RIESGO - NO SON DIFERENCIAS SIMETRICAS*        
004200* 07/05/2006 JLF TKT-2788  CADA ESCENARIO DESPLAZADO LEE SU      *        
004300*                          PROPIO ARCHIVO DE TRAYECTORIAS (NO    *        
004400*                          HAY GENERADOR ALEATORIO EN COBOL)     *        
004500***************************************************************           
004600 IDENTIFICATION DIVISION.                                                 
004700*                                                                         
004800 PROGRAM-ID.     QC1C020A.                                                
004900 AUTHOR.         R. MENDOZA.                                              
005000 INSTALLATION.   QUANTCRUX TRUST - CENTRO DE COMPUTOS.                    
005100 DATE-WRITTEN.   02 SEP 1988.                                             
005200 DATE-COMPILED.                                                           
005300 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO              
005400                 DE RIESGO.                                               
005500***************************************************************           
005600*                                                                *        
005700*        E N V I R O N M E N T         D I V I S I O N          *         
005800*                                                                *        
005900*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES      *         
006000*                                                                *        
006100***************************************************************           
006200 ENVIRONMENT DIVISION.                                                    
006300*                                                                         
006400 CONFIGURATION SECTION.                                                   
006500*                                                                         
006600 SOURCE-COMPUTER.  IBM-370.                                               
006700 OBJECT-COMPUTER.  IBM-370.                                               
006800 SPECIAL-NAMES.                                                           
006900     C01 IS TOP-OF-FORM                                                   
007000     CLASS CLASE-PRESENTE IS 'Y' 'N'                                      
007100     UPSI-0 ON  STATUS IS SW-RECORRIDA-REPROCESO                          
007200     UPSI-0 OFF STATUS IS SW-RECORRIDA-NORMAL.                            
007300*                                                                         
007400 INPUT-OUTPUT SECTION.                                                    
007500 FILE-CONTROL.                                                            
007600     SELECT PRICING-REQUEST-FILE ASSIGN TO PRICREQF                       
007700         ORGANIZATION IS SEQUENTIAL                                       
007800         ACCESS MODE   IS SEQUENTIAL                                      
007900         FILE STATUS   IS WS-PRICREQF-STATUS.                             
008000*                                                                         
008100     SELECT PRICE-PATH-FILE-BASE ASSIGN TO PRICPATB                       
008200         ORGANIZATION IS SEQUENTIAL                                       
008300         ACCESS MODE   IS SEQUENTIAL                                      
008400         FILE STATUS   IS WS-PRICPATB-STATUS.                             
008500*                                                                         
008600     SELECT PRICE-PATH-FILE-SPUP ASSIGN TO PRICPASU                       
008700         ORGANIZATION IS SEQUENTIAL                                       
008800         ACCESS MODE   IS SEQUENTIAL                                      
008900         FILE STATUS   IS WS-PRICPASU-STATUS.                             
009000*                                                                         
009100     SELECT PRICE-PATH-FILE-SPDN ASSIGN TO PRICPASD                       
009200         ORGANIZATION IS SEQUENTIAL                                       
009300         ACCESS MODE   IS SEQUENTIAL                                      
009400         FILE STATUS   IS WS-PRICPASD-STATUS.                             
009500*                                                                         
009600     SELECT PRICE-PATH-FILE-VLUP ASSIGN TO PRICPAVU                       
009700         ORGANIZATION IS SEQUENTIAL                                       
009800         ACCESS MODE   IS SEQUENTIAL                                      
009900         FILE STATUS   IS WS-PRICPAVU-STATUS.                             
010000*                                                                         
010100     SELECT PRICE-PATH-FILE-TMDN ASSIGN TO PRICPATD                       
010200         ORGANIZATION IS SEQUENTIAL                                       
010300         ACCESS MODE   IS SEQUENTIAL                                      
010400         FILE STATUS   IS WS-PRICPATD-STATUS.                             
010500*                                                                         
010600     SELECT PRICING-RESULT-FILE  ASSIGN TO PRICRESF                       
010700         ORGANIZATION IS SEQUENTIAL                                       
010800         ACCESS MODE   IS SEQUENTIAL                                      
010900         FILE STATUS   IS WS-PRICRESF-STATUS.                             
011000***************************************************************           
011100*                                                                *        
011200*                D A T A            D I V I S I O N             *         
011300*                                                                *        
011400***************************************************************           
011500 DATA DIVISION.                                                           
011600***************************************************************           
011700*                    F I L E   S E C T I O N                    *         
011800***************************************************************           
011900 FILE SECTION.                                                            
012000*                                                                         
012100 FD  PRICING-REQUEST-FILE                                                 
012200     LABEL RECORDS ARE STANDARD                                           
012300     RECORD CONTAINS 80 CHARACTERS                                        
012400     RECORDING MODE IS F.                                                 
012500     COPY QCRT004 REPLACING PRICING-REQUEST-RECORD                        
012600                         BY PRICREQ-REC-IN.                               
012700*                                                                         
012800 FD  PRICE-PATH-FILE-BASE                                                 
012900     LABEL RECORDS ARE STANDARD                                           
013000     RECORD CONTAINS 20 CHARACTERS                                        
013100     RECORDING MODE IS F.                                                 
013200     COPY QCRT003 REPLACING PRICE-PATH-RECORD BY PATH-REC-BASE.           
013300*                                                                         
013400 FD  PRICE-PATH-FILE-SPUP                                                 
013500     LABEL RECORDS ARE STANDARD                                           
013600     RECORD CONTAINS 20 CHARACTERS                                        
013700     RECORDING MODE IS F.                                                 
013800     COPY QCRT003 REPLACING PRICE-PATH-RECORD BY PATH-REC-SPUP.           
013900*                                                                         
014000 FD  PRICE-PATH-FILE-SPDN                                                 
014100     LABEL RECORDS ARE STANDARD                                           
014200     RECORD CONTAINS 20 CHARACTERS                                        
014300     RECORDING MODE IS F.                                                 
014400     COPY QCRT003 REPLACING PRICE-PATH-RECORD BY PATH-REC-SPDN.           
014500*                                                                         
014600 FD  PRICE-PATH-FILE-VLUP                                                 
014700     LABEL RECORDS ARE STANDARD                                           
014800     RECORD CONTAINS 20 CHARACTERS                                        
014900     RECORDING MODE IS F.                                                 
015000     COPY QCRT003 REPLACING PRICE-PATH-RECORD BY PATH-REC-VLUP.           
015100*                                                                         
015200 FD  PRICE-PATH-FILE-TMDN                                                 
015300     LABEL RECORDS ARE STANDARD                                           
015400     RECORD CONTAINS 20 CHARACTERS                                        
015500     RECORDING MODE IS F.                                                 
015600     COPY QCRT003 REPLACING PRICE-PATH-RECORD BY PATH-REC-TMDN.           
015700*                                                                         
015800 FD  PRICING-RESULT-FILE                                                  
015900     LABEL RECORDS ARE STANDARD                                           
016000     RECORD CONTAINS 50 CHARACTERS                                        
016100     RECORDING MODE IS F.                                                 
016200     COPY QCRT005 REPLACING PRICING-RESULT-RECORD                         
016300                         BY PRICRES-REC-OUT.                              
016400***************************************************************           
016500*           W O R K I N G   S T O R A G E   S E C T I O N       *         
016600***************************************************************           
016700 WORKING-STORAGE SECTION.                                                 
016800***************************************************************           
016900*              CAMPOS INDEPENDIENTES (NIVEL 77)                 *         
017000***************************************************************           
017100 77  WS-77-ARCHIVOS-ABIERTOS PIC 9(02)   COMP   VALUE ZERO.               
017200 77  WS-77-HAY-ERROR         PIC X(01)          VALUE 'N'.                
017300     88  WS-77-HAY-ERROR-SI          VALUE 'Y'.                           
017400     88  WS-77-HAY-ERROR-NO          VALUE 'N'.                           
017500***************************************************************           
017600*                      AREA DE CONSTANTES                       *         
017700***************************************************************           
017800 01  CT-CONSTANTES.                                                       
017900     05  CT-PROGRAMA             PIC X(08)   VALUE 'QC1C020A'.            
018000     05  CT-CIEN                 PIC S9(03)  VALUE +100.                  
018100     05  CT-DOS                  PIC S9(01)  VALUE +2.                    
018200     05  CT-EPSILON              PIC S9(01)V9(04) COMP-3                  
018300                                 VALUE +0.0100.                           
018400     05  CT-Z-95                 PIC S9(01)V9(04) COMP-3                  
018500                                 VALUE +1.9600.                           
018600     05  CT-DIAS-ANIO            PIC 9(03)   VALUE 365.                   
018700     05  FILLER                  PIC X(10)   VALUE SPACES.                
018800***************************************************************           
018900*                      AREA DE SWITCHES                         *         
019000***************************************************************           
019100 01  SW-SWITCHES.                                                         
019200     05  SW-PATH-BASE-EOF        PIC X(01)   VALUE 'N'.                   
019300         88  PATH-BASE-EOF-SI             VALUE 'Y'.                      
019400         88  PATH-BASE-EOF-NO             VALUE 'N'.                      
019500     05  SW-PATH-SPUP-EOF        PIC X(01)   VALUE 'N'.                   
019600         88  PATH-SPUP-EOF-SI             VALUE 'Y'.                      
019700         88  PATH-SPUP-EOF-NO             VALUE 'N'.                      
019800     05  SW-PATH-SPDN-EOF        PIC X(01)   VALUE 'N'.                   
019900         88  PATH-SPDN-EOF-SI             VALUE 'Y'.                      
020000         88  PATH-SPDN-EOF-NO             VALUE 'N'.                      
020100     05  SW-PATH-VLUP-EOF        PIC X(01)   VALUE 'N'.                   
020200         88  PATH-VLUP-EOF-SI             VALUE 'Y'.                      
020300         88  PATH-VLUP-EOF-NO             VALUE 'N'.                      
020400     05  SW-PATH-TMDN-EOF        PIC X(01)   VALUE 'N'.                   
020500         88  PATH-TMDN-EOF-SI             VALUE 'Y'.                      
020600         88  PATH-TMDN-EOF-NO             VALUE 'N'.                      
020700     05  SW-RECORRIDA-REPROCESO  PIC X(01)   VALUE 'N'.                   
020800     05  SW-RECORRIDA-NORMAL     PIC X(01)   VALUE 'S'.                   
020900     05  FILLER                  PIC X(04)   VALUE SPACES.                
021000***************************************************************           
021100*                AREA DE VARIABLES AUXILIARES                   *         
021200***************************************************************           
021300 01  WS-VARIABLES-AUXILIARES.                                             
021400     05  WS-PRICREQF-STATUS      PIC X(02)   VALUE '00'.                  
021500     05  WS-PRICPATB-STATUS      PIC X(02)   VALUE '00'.                  
021600     05  WS-PRICPASU-STATUS      PIC X(02)   VALUE '00'.                  
021700     05  WS-PRICPASD-STATUS      PIC X(02)   VALUE '00'.                  
021800     05  WS-PRICPAVU-STATUS      PIC X(02)   VALUE '00'.                  
021900     05  WS-PRICPATD-STATUS      PIC X(02)   VALUE '00'.                  
022000     05  WS-PRICRESF-STATUS      PIC X(02)   VALUE '00'.                  
022100     05  WS-ARCHIVO-STATUS-R REDEFINES WS-PRICRESF-STATUS.                
022200         10  WS-STATUS-CLASE     PIC X(01).                               
022300         10  WS-STATUS-RC        PIC X(01).                               
022400     05  WS-ERR-MSG              PIC X(40)   VALUE SPACES.                
022500     05  WS-ERR-PARRAFO          PIC X(20)   VALUE SPACES.                
022600     05  WS-TIPO-PRODUCTO-LOCAL  PIC X(20)   VALUE SPACES.                
022700     05  WS-TIPO-PRODUCTO-R REDEFINES WS-TIPO-PRODUCTO-LOCAL.             
022800         10  WS-TIPO-PREFIJO     PIC X(10).                               
022900         10  WS-TIPO-SUFIJO      PIC X(10).                               
023000     05  WS-CONTADOR-PATHS-D     PIC 9(07)   COMP VALUE ZERO.             
023100     05  WS-CONTADOR-PATHS-X     PIC X(07)   VALUE SPACES.                
023200     05  WS-CONTADOR-PATHS-R REDEFINES WS-CONTADOR-PATHS-X.               
023300         10  WS-CONT-PATHS-DISPLAY PIC X(07).                             
023400     05  WS-FINAL-PRICE          PIC S9(09)V9(04) COMP-3.                 
023500     05  WS-PAGO                 PIC S9(09)V9(04) COMP-3.                 
023600     05  WS-PAGO-CUAD            PIC S9(09)V9(04) COMP-3.                 
023700     05  WS-TIEMPO-CALC          PIC S9(03)V9(04) COMP-3.                 
023800     05  WS-EXPONENTE            PIC S9(03)V9(08) COMP-3.                 
023900     05  WS-EXP-CUAD             PIC S9(03)V9(08) COMP-3.                 
024000     05  WS-EXP-CUBO             PIC S9(03)V9(08) COMP-3.                 
024100     05  WS-EXP-CUARTA           PIC S9(03)V9(08) COMP-3.                 
024200     05  WS-FACTOR-DESCUENTO     PIC S9(03)V9(08) COMP-3.                 
024300     05  WS-MEDIA-PAGO           PIC S9(09)V9(04) COMP-3.                 
024400     05  WS-VARIANZA-PAGO        PIC S9(09)V9(04) COMP-3.                 
024500     05  WS-DESV-PAGO            PIC S9(09)V9(04) COMP-3.                 
024600     05  WS-RAIZ-NUM-PATHS       PIC S9(09)V9(04) COMP-3.                 
024700     05  WS-PRECIO-ESCENARIO     PIC S9(09)V9(04) COMP-3.                 
024800     05  WS-PRECIO-BASE          PIC S9(09)V9(04) COMP-3.                 
024900     05  WS-PRECIO-SPOT-UP       PIC S9(09)V9(04) COMP-3.                 
025000     05  WS-PRECIO-SPOT-DOWN     PIC S9(09)V9(04) COMP-3.                 
025100     05  WS-PRECIO-VOL-UP        PIC S9(09)V9(04) COMP-3.                 
025200     05  WS-PRECIO-TIME-DOWN     PIC S9(09)V9(04) COMP-3.                 
025300     05  WS-SUMA-PAGOS           PIC S9(13)V9(04) COMP-3.                 
025400     05  WS-SUMA-PAGOS-CUAD      PIC S9(13)V9(04) COMP-3.                 
025500     05  WS-RAIZ-ENTRADA         PIC S9(09)V9(04) COMP-3.                 
025600     05  WS-RAIZ-RESULTADO       PIC S9(09)V9(04) COMP-3.                 
025700     05  WS-RAIZ-CONTADOR        PIC 9(02)   COMP VALUE ZERO.             
025800     05  FILLER                  PIC X(06)   VALUE SPACES.                
025900***************************************************************           
026000*                    AREA DE ACUMULADORES                       *         
026100***************************************************************           
026200 01  AC-ACUMULADORES.                                                     
026300     05  AC-REG-LEIDOS-BASE      PIC 9(07)   COMP VALUE ZERO.             
026400     05  AC-REG-LEIDOS-SPUP      PIC 9(07)   COMP VALUE ZERO.             
026500     05  AC-REG-LEIDOS-SPDN      PIC 9(07)   COMP VALUE ZERO.             
026600     05  AC-REG-LEIDOS-VLUP      PIC 9(07)   COMP VALUE ZERO.             
026700     05  AC-REG-LEIDOS-TMDN      PIC 9(07)   COMP VALUE ZERO.             
026800     05  FILLER                  PIC X(08)   VALUE SPACES.                
026900***************************************************************           
027000*                    AREA DE MENSAJES                           *         
027100***************************************************************           
027200 01  ME-MENSAJES-ERROR.                                                   
027300     05  ME-ERROR-APERTURA       PIC X(30)                                
027400                          VALUE 'ERROR AL ABRIR EL ARCHIVO   '.           
027500     05  ME-ERROR-LECTURA        PIC X(30)                                
027600                          VALUE 'ERROR AL LEER EL ARCHIVO    '.           
027700     05  ME-ERROR-ESCRITURA      PIC X(30)                                
027800                          VALUE 'ERROR AL ESCRIBIR EL ARCHIVO'.           
027900     05  ME-ERROR-CIERRE         PIC X(30)                                
028000                          VALUE 'ERROR AL CERRAR EL ARCHIVO  '.           
028100     05  FILLER                  PIC X(04)   VALUE SPACES.                
028200*                                                                         
028300 01  WS-PRICREQ-REC.                                                      
028400     COPY QCRT004 REPLACING PRICING-REQUEST-RECORD                        
028500                         BY WS-PRICREQ-REC.                               
028600*                                                                         
028700 01  WS-PRICRES-REC.                                                      
028800     COPY QCRT005 REPLACING PRICING-RESULT-RECORD                         
028900                         BY WS-PRICRES-REC.                               
029000***************************************************************           
029100*                                                                *        
029200*           P R O C E D U R E      D I V I S I O N               *        
029300*                                                                *        
029400***************************************************************           
029500 PROCEDURE DIVISION.                                                      
029600*                                                                         
029700 MAINLINE.                                                                
029800*                                                                         
029900     PERFORM 1000-INICIO                                                  
030000        THRU 1000-INICIO-EXIT                                             
030100*                                                                         
030200     PERFORM 2000-PROCESO                                                 
030300        THRU 2000-PROCESO-EXIT                                            
030400*                                                                         
030500     PERFORM 3000-FIN                                                     
030600        THRU 3000-FIN-EXIT                                                
030700*                                                                         
030800     STOP RUN.                                                            
030900 MAINLINE-EXIT.                                                           
031000     EXIT.                                                                
031100***************************************************************           
031200* 1000-INICIO                                                   *         
031300*   ABRE LOS SIETE ARCHIVOS Y LEE EL UNICO REGISTRO DE           *        
031400*   PARAMETROS DE LA CORRIDA DE VALORACION                       *        
031500***************************************************************           
031600 1000-INICIO.                                                             
031700*                                                                         
031800     OPEN INPUT  PRICING-REQUEST-FILE                                     
031900     IF WS-PRICREQF-STATUS NOT = '00'                                     
032000         MOVE ME-ERROR-APERTURA   TO WS-ERR-MSG                           
032100         MOVE '1000-INICIO'       TO WS-ERR-PARRAFO                       
032200         PERFORM 9999-ABEND-ARCHIVO                                       
032300            THRU 9999-ABEND-ARCHIVO-EXIT                                  
032400     ELSE                                                                 
032500         ADD 1 TO WS-77-ARCHIVOS-ABIERTOS                                 
032600     END-IF                                                               
032700*                                                                         
032800     OPEN INPUT  PRICE-PATH-FILE-BASE                                     
032900     IF WS-PRICPATB-STATUS NOT = '00'                                     
033000         MOVE ME-ERROR-APERTURA   TO WS-ERR-MSG                           
033100         MOVE '1000-INICIO'       TO WS-ERR-PARRAFO                       
033200         PERFORM 9999-ABEND-ARCHIVO                                       
033300            THRU 9999-ABEND-ARCHIVO-EXIT                                  
033400     ELSE                                                                 
033500         ADD 1 TO WS-77-ARCHIVOS-ABIERTOS                                 
033600     END-IF                                                               
033700*                                                                         
033800     OPEN INPUT  PRICE-PATH-FILE-SPUP                                     
033900     IF WS-PRICPASU-STATUS NOT = '00'                                     
034000         MOVE ME-ERROR-APERTURA   TO WS-ERR-MSG                           
034100         MOVE '1000-INICIO'       TO WS-ERR-PARRAFO                       
034200         PERFORM 9999-ABEND-ARCHIVO                                       
034300            THRU 9999-ABEND-ARCHIVO-EXIT                                  
034400     ELSE                                                                 
034500         ADD 1 TO WS-77-ARCHIVOS-ABIERTOS                                 
034600     END-IF                                                               
034700*                                                                         
034800     OPEN INPUT  PRICE-PATH-FILE-SPDN                                     
034900     IF WS-PRICPASD-STATUS NOT = '00'                                     
035000         MOVE ME-ERROR-APERTURA   TO WS-ERR-MSG                           
035100         MOVE '1000-INICIO'       TO WS-ERR-PARRAFO                       
035200         PERFORM 9999-ABEND-ARCHIVO                                       
035300            THRU 9999-ABEND-ARCHIVO-EXIT                                  
035400     ELSE                                                                 
035500         ADD 1 TO WS-77-ARCHIVOS-ABIERTOS                                 
035600     END-IF                                                               
035700*                                                                         
035800     OPEN INPUT  PRICE-PATH-FILE-VLUP                                     
035900     IF WS-PRICPAVU-STATUS NOT = '00'                                     
036000         MOVE ME-ERROR-APERTURA   TO WS-ERR-MSG                           
036100         MOVE '1000-INICIO'       TO WS-ERR-PARRAFO                       
036200         PERFORM 9999-ABEND-ARCHIVO                                       
036300            THRU 9999-ABEND-ARCHIVO-EXIT                                  
036400     ELSE                                                                 
036500         ADD 1 TO WS-77-ARCHIVOS-ABIERTOS                                 
036600     END-IF                                                               
036700*                                                                         
036800     OPEN INPUT  PRICE-PATH-FILE-TMDN                                     
036900     IF WS-PRICPATD-STATUS NOT = '00'                                     
037000         MOVE ME-ERROR-APERTURA   TO WS-ERR-MSG                           
037100         MOVE '1000-INICIO'       TO WS-ERR-PARRAFO                       
037200         PERFORM 9999-ABEND-ARCHIVO                                       
037300            THRU 9999-ABEND-ARCHIVO-EXIT                                  
037400     ELSE                                                                 
037500         ADD 1 TO WS-77-ARCHIVOS-ABIERTOS                                 
037600     END-IF                                                               
037700*                                                                         
037800     OPEN OUTPUT PRICING-RESULT-FILE                                      
037900     IF WS-PRICRESF-STATUS NOT = '00'                                     
038000         MOVE ME-ERROR-APERTURA   TO WS-ERR-MSG                           
038100         MOVE '1000-INICIO'       TO WS-ERR-PARRAFO                       
038200         PERFORM 9999-ABEND-ARCHIVO                                       
038300            THRU 9999-ABEND-ARCHIVO-EXIT                                  
038400     ELSE                                                                 
038500         ADD 1 TO WS-77-ARCHIVOS-ABIERTOS                                 
038600     END-IF                                                               
038700*                                                                         
038800     PERFORM 8100-LEER-PRICREQ THRU 8100-LEER-PRICREQ-EXIT                
038900*                                                                         
039000     .                                                                    
039100 1000-INICIO-EXIT.                                                        
039200     EXIT.                                                                
039300***************************************************************           
039400* 2000-PROCESO                                                  *         
039500*   PRECIO BASE, LOS CUATRO ESCENARIOS DESPLAZADOS Y LAS         *        
039600*   GRIEGAS DERIVADAS POR DIFERENCIAS FINITAS                    *        
039700***************************************************************           
039800 2000-PROCESO.                                                            
039900*                                                                         
040000     PERFORM 2100-PRECIO-BASE THRU 2100-PRECIO-BASE-EXIT                  
040100     PERFORM 2200-PRECIO-SPOT-UP THRU 2200-PRECIO-SPOT-UP-EXIT            
040200     PERFORM 2300-PRECIO-SPOT-DOWN                                        
040300        THRU 2300-PRECIO-SPOT-DOWN-EXIT                                   
040400     PERFORM 2400-PRECIO-VOL-UP THRU 2400-PRECIO-VOL-UP-EXIT              
040500     PERFORM 2450-PRECIO-TIME-DOWN                                        
040600        THRU 2450-PRECIO-TIME-DOWN-EXIT                                   
040700     PERFORM 2700-CALC-GRIEGAS THRU 2700-CALC-GRIEGAS-EXIT                
040800*                                                                         
040900     .                                                                    
041000 2000-PROCESO-EXIT.                                                       
041100     EXIT.                                                                
041200***************************************************************           
041300* 2100-PRECIO-BASE                                               *        
041400*   ACUMULA LOS PAGOS DE LA TRAYECTORIA BASE, DERIVA MEDIA,      *        
041500*   VARIANZA, DESVIACION, PRECIO DESCONTADO E INTERVALO DE       *        
041600*   CONFIANZA DEL 95%                                            *        
041700***************************************************************           
041800 2100-PRECIO-BASE.                                                        
041900*                                                                         
042000     MOVE ZERO TO WS-SUMA-PAGOS WS-SUMA-PAGOS-CUAD                        
042100     MOVE ZERO TO WS-CONTADOR-PATHS-D                                     
042200     MOVE PQ-TIME-TO-MATURITY OF WS-PRICREQ-REC                           
042300                              TO WS-TIEMPO-CALC                           
042400*                                                                         
042500     PERFORM 8110-LEER-PATH-BASE THRU 8110-LEER-PATH-BASE-EXIT            
042600*                                                                         
042700     PERFORM 2110-ACUMULAR-PATH-BASE                                      
042800        THRU 2110-ACUMULAR-PATH-BASE-EXIT                                 
042900        UNTIL PATH-BASE-EOF-SI                                            
043000*                                                                         
043100     COMPUTE WS-MEDIA-PAGO ROUNDED =                                      
043200         WS-SUMA-PAGOS / WS-CONTADOR-PATHS-D                              
043300     COMPUTE WS-VARIANZA-PAGO ROUNDED =                                   
043400         (WS-SUMA-PAGOS-CUAD / WS-CONTADOR-PATHS-D)                       
043500             - (WS-MEDIA-PAGO * WS-MEDIA-PAGO)                            
043600*                                                                         
043700     MOVE WS-VARIANZA-PAGO TO WS-RAIZ-ENTRADA                             
043800     PERFORM 2800-CALC-RAIZ-CUADRADA                                      
043900        THRU 2800-CALC-RAIZ-CUADRADA-EXIT                                 
044000     MOVE WS-RAIZ-RESULTADO TO WS-DESV-PAGO                               
044100*                                                                         
044200     MOVE WS-CONTADOR-PATHS-D TO WS-RAIZ-ENTRADA                          
044300     PERFORM 2800-CALC-RAIZ-CUADRADA                                      
044400        THRU 2800-CALC-RAIZ-CUADRADA-EXIT                                 
044500     MOVE WS-RAIZ-RESULTADO TO WS-RAIZ-NUM-PATHS                          
044600*                                                                         
044700     COMPUTE PR-CONFIDENCE-INTERVAL OF WS-PRICRES-REC ROUNDED =           
044800         (CT-Z-95 * WS-DESV-PAGO) / WS-RAIZ-NUM-PATHS                     
044900*                                                                         
045000     PERFORM 2600-DESCONTAR-VALOR THRU 2600-DESCONTAR-VALOR-EXIT          
045100     MOVE WS-PRECIO-ESCENARIO TO WS-PRECIO-BASE                           
045200*                                                                         
045300     MOVE WS-PRECIO-BASE TO PR-PRICE OF WS-PRICRES-REC                    
045400     MOVE PQ-NUM-PATHS OF WS-PRICREQ-REC                                  
045500                       TO PR-NUM-PATHS OF WS-PRICRES-REC                  
045600*                                                                         
045700     .                                                                    
045800 2100-PRECIO-BASE-EXIT.                                                   
045900     EXIT.                                                                
046000***************************************************************           
046100* 2110-ACUMULAR-PATH-BASE                                        *        
046200***************************************************************           
046300 2110-ACUMULAR-PATH-BASE.                                                 
046400*                                                                         
046500     MOVE PP-FINAL-PRICE OF PATH-REC-BASE TO WS-FINAL-PRICE               
046600     PERFORM 2500-CALC-PAYOFF THRU 2500-CALC-PAYOFF-EXIT                  
046700     ADD WS-PAGO TO WS-SUMA-PAGOS                                         
046800     COMPUTE WS-PAGO-CUAD ROUNDED = WS-PAGO * WS-PAGO                     
046900     ADD WS-PAGO-CUAD TO WS-SUMA-PAGOS-CUAD                               
047000     ADD 1 TO WS-CONTADOR-PATHS-D                                         
047100     PERFORM 8110-LEER-PATH-BASE THRU 8110-LEER-PATH-BASE-EXIT            
047200*                                                                         
047300     .                                                                    
047400 2110-ACUMULAR-PATH-BASE-EXIT.                                            
047500     EXIT.                                                                
047600***************************************************************           
047700* 2200-PRECIO-SPOT-UP                                            *        
047800*   REVALORACION CONTRA EL ARCHIVO DE TRAYECTORIAS GENERADO      *        
047900*   CON EL PRECIO SPOT DESPLAZADO +1%                            *        
048000***************************************************************           
048100 2200-PRECIO-SPOT-UP.                                                     
048200*                                                                         
048300     MOVE ZERO TO WS-SUMA-PAGOS WS-SUMA-PAGOS-CUAD                        
048400     MOVE ZERO TO WS-CONTADOR-PATHS-D                                     
048500     MOVE PQ-TIME-TO-MATURITY OF WS-PRICREQ-REC                           
048600                              TO WS-TIEMPO-CALC                           
048700*                                                                         
048800     PERFORM 8120-LEER-PATH-SPUP THRU 8120-LEER-PATH-SPUP-EXIT            
048900*                                                                         
049000     PERFORM 2210-ACUMULAR-PATH-SPUP                                      
049100        THRU 2210-ACUMULAR-PATH-SPUP-EXIT                                 
049200        UNTIL PATH-SPUP-EOF-SI                                            
049300*                                                                         
049400     COMPUTE WS-MEDIA-PAGO ROUNDED =                                      
049500         WS-SUMA-PAGOS / WS-CONTADOR-PATHS-D                              
049600     PERFORM 2600-DESCONTAR-VALOR THRU 2600-DESCONTAR-VALOR-EXIT          
049700     MOVE WS-PRECIO-ESCENARIO TO WS-PRECIO-SPOT-UP                        
049800*                                                                         
049900     .                                                                    
050000 2200-PRECIO-SPOT-UP-EXIT.                                                
050100     EXIT.                                                                
050200***************************************************************           
050300* 2210-ACUMULAR-PATH-SPUP                                        *        
050400***************************************************************           
050500 2210-ACUMULAR-PATH-SPUP.                                                 
050600*                                                                         
050700     MOVE PP-FINAL-PRICE OF PATH-REC-SPUP TO WS-FINAL-PRICE               
050800     PERFORM 2500-CALC-PAYOFF THRU 2500-CALC-PAYOFF-EXIT                  
050900     ADD WS-PAGO TO WS-SUMA-PAGOS                                         
051000     ADD 1 TO WS-CONTADOR-PATHS-D                                         
051100     PERFORM 8120-LEER-PATH-SPUP THRU 8120-LEER-PATH-SPUP-EXIT            
051200*                                                                         
051300     .                                                                    
051400 2210-ACUMULAR-PATH-SPUP-EXIT.                                            
051500     EXIT.                                                                
051600***************************************************************           
051700* 2300-PRECIO-SPOT-DOWN                                          *        
051800*   REVALORACION CONTRA EL ARCHIVO DE TRAYECTORIAS GENERADO      *        
051900*   CON EL PRECIO SPOT DESPLAZADO -1%                            *        
052000***************************************************************           
052100 2300-PRECIO-SPOT-DOWN.                                                   
052200*                                                                         
052300     MOVE ZERO TO WS-SUMA-PAGOS WS-SUMA-PAGOS-CUAD                        
052400     MOVE ZERO TO WS-CONTADOR-PATHS-D                                     
052500     MOVE PQ-TIME-TO-MATURITY OF WS-PRICREQ-REC                           
052600                              TO WS-TIEMPO-CALC                           
052700*                                                                         
052800     PERFORM 8130-LEER-PATH-SPDN THRU 8130-LEER-PATH-SPDN-EXIT            
052900*                                                                         
053000     PERFORM 2310-ACUMULAR-PATH-SPDN                                      
053100        THRU 2310-ACUMULAR-PATH-SPDN-EXIT                                 
053200        UNTIL PATH-SPDN-EOF-SI                                            
053300*                                                                         
053400     COMPUTE WS-MEDIA-PAGO ROUNDED =                                      
053500         WS-SUMA-PAGOS / WS-CONTADOR-PATHS-D                              
053600     PERFORM 2600-DESCONTAR-VALOR THRU 2600-DESCONTAR-VALOR-EXIT          
053700     MOVE WS-PRECIO-ESCENARIO TO WS-PRECIO-SPOT-DOWN                      
053800*                                                                         
053900     .                                                                    
054000 2300-PRECIO-SPOT-DOWN-EXIT.                                              
054100     EXIT.                                                                
054200***************************************************************           
054300* 2310-ACUMULAR-PATH-SPDN                                        *        
054400***************************************************************           
054500 2310-ACUMULAR-PATH-SPDN.                                                 
054600*                                                                         
054700     MOVE PP-FINAL-PRICE OF PATH-REC-SPDN TO WS-FINAL-PRICE               
054800     PERFORM 2500-CALC-PAYOFF THRU 2500-CALC-PAYOFF-EXIT                  
054900     ADD WS-PAGO TO WS-SUMA-PAGOS                                         
055000     ADD 1 TO WS-CONTADOR-PATHS-D                                         
055100     PERFORM 8130-LEER-PATH-SPDN THRU 8130-LEER-PATH-SPDN-EXIT            
055200*                                                                         
055300     .                                                                    
055400 2310-ACUMULAR-PATH-SPDN-EXIT.                                            
055500     EXIT.                                                                
055600***************************************************************           
055700* 2400-PRECIO-VOL-UP                                             *        
055800*   REVALORACION CONTRA EL ARCHIVO DE TRAYECTORIAS GENERADO      *        
055900*   CON LA VOLATILIDAD DESPLAZADA +0.01 - VEGA SE DEJA COMO      *        
056000*   DIFERENCIA CONTRA EL PRECIO BASE (TKT-2351)                  *        
056100***************************************************************           
056200 2400-PRECIO-VOL-UP.                                                      
056300*                                                                         
056400     MOVE ZERO TO WS-SUMA-PAGOS WS-SUMA-PAGOS-CUAD                        
056500     MOVE ZERO TO WS-CONTADOR-PATHS-D                                     
056600     MOVE PQ-TIME-TO-MATURITY OF WS-PRICREQ-REC                           
056700                              TO WS-TIEMPO-CALC                           
056800*                                                                         
056900     PERFORM 8140-LEER-PATH-VLUP THRU 8140-LEER-PATH-VLUP-EXIT            
057000*                                                                         
057100     PERFORM 2410-ACUMULAR-PATH-VLUP                                      
057200        THRU 2410-ACUMULAR-PATH-VLUP-EXIT                                 
057300        UNTIL PATH-VLUP-EOF-SI                                            
057400*                                                                         
057500     COMPUTE WS-MEDIA-PAGO ROUNDED =                                      
057600         WS-SUMA-PAGOS / WS-CONTADOR-PATHS-D                              
057700     PERFORM 2600-DESCONTAR-VALOR THRU 2600-DESCONTAR-VALOR-EXIT          
057800     MOVE WS-PRECIO-ESCENARIO TO WS-PRECIO-VOL-UP                         
057900*                                                                         
058000     .                                                                    
058100 2400-PRECIO-VOL-UP-EXIT.                                                 
058200     EXIT.                                                                
058300***************************************************************           
058400* 2410-ACUMULAR-PATH-VLUP                                        *        
058500***************************************************************           
058600 2410-ACUMULAR-PATH-VLUP.                                                 
058700*                                                                         
058800     MOVE PP-FINAL-PRICE OF PATH-REC-VLUP TO WS-FINAL-PRICE               
058900     PERFORM 2500-CALC-PAYOFF THRU 2500-CALC-PAYOFF-EXIT                  
059000     ADD WS-PAGO TO WS-SUMA-PAGOS                                         
059100     ADD 1 TO WS-CONTADOR-PATHS-D                                         
059200     PERFORM 8140-LEER-PATH-VLUP THRU 8140-LEER-PATH-VLUP-EXIT            
059300*                                                                         
059400     .                                                                    
059500 2410-ACUMULAR-PATH-VLUP-EXIT.                                            
059600     EXIT.                                                                
059700***************************************************************           
059800* 2450-PRECIO-TIME-DOWN                                          *        
059900*   REVALORACION CONTRA EL ARCHIVO DE TRAYECTORIAS GENERADO      *        
060000*   CON EL PLAZO DESPLAZADO EN -1/365 - THETA SE DEJA COMO       *        
060100*   DIFERENCIA CONTRA EL PRECIO BASE (TKT-2351)                  *        
060200***************************************************************           
060300 2450-PRECIO-TIME-DOWN.                                                   
060400*                                                                         
060500     MOVE ZERO TO WS-SUMA-PAGOS WS-SUMA-PAGOS-CUAD                        
060600     MOVE ZERO TO WS-CONTADOR-PATHS-D                                     
060700     COMPUTE WS-TIEMPO-CALC ROUNDED =                                     
060800         PQ-TIME-TO-MATURITY OF WS-PRICREQ-REC                            
060900             - (1 / CT-DIAS-ANIO)                                         
061000*                                                                         
061100     PERFORM 8150-LEER-PATH-TMDN THRU 8150-LEER-PATH-TMDN-EXIT            
061200*                                                                         
061300     PERFORM 2460-ACUMULAR-PATH-TMDN                                      
061400        THRU 2460-ACUMULAR-PATH-TMDN-EXIT                                 
061500        UNTIL PATH-TMDN-EOF-SI                                            
061600*                                                                         
061700     COMPUTE WS-MEDIA-PAGO ROUNDED =                                      
061800         WS-SUMA-PAGOS / WS-CONTADOR-PATHS-D                              
061900     PERFORM 2600-DESCONTAR-VALOR THRU 2600-DESCONTAR-VALOR-EXIT          
062000     MOVE WS-PRECIO-ESCENARIO TO WS-PRECIO-TIME-DOWN                      
062100*                                                                         
062200     .                                                                    
062300 2450-PRECIO-TIME-DOWN-EXIT.                                              
062400     EXIT.                                                                
062500***************************************************************           
062600* 2460-ACUMULAR-PATH-TMDN                                        *        
062700***************************************************************           
062800 2460-ACUMULAR-PATH-TMDN.                                                 
062900*                                                                         
063000     MOVE PP-FINAL-PRICE OF PATH-REC-TMDN TO WS-FINAL-PRICE               
063100     PERFORM 2500-CALC-PAYOFF THRU 2500-CALC-PAYOFF-EXIT                  
063200     ADD WS-PAGO TO WS-SUMA-PAGOS                                         
063300     ADD 1 TO WS-CONTADOR-PATHS-D                                         
063400     PERFORM 8150-LEER-PATH-TMDN THRU 8150-LEER-PATH-TMDN-EXIT            
063500*                                                                         
063600     .                                                                    
063700 2460-ACUMULAR-PATH-TMDN-EXIT.                                            
063800     EXIT.                                                                
063900***************************************************************           
064000* 2500-CALC-PAYOFF                                               *        
064100*   PAGO DE UNA TRAYECTORIA SEGUN EL TIPO DE PRODUCTO:           *        
064200*   DIGITAL = CUPON*100 SI EL PRECIO FINAL SUPERA EL STRIKE;     *        
064300*   BARRERA = IGUAL QUE DIGITAL, EXIGIENDO ADEMAS SUPERAR LA     *        
064400*   BARRERA CUANDO ESTA VIENE INFORMADA; VAINILLA (U OTRO) =     *        
064500*   MAXIMO ENTRE (PRECIO FINAL - STRIKE) Y CERO                  *        
064600***************************************************************           
064700 2500-CALC-PAYOFF.                                                        
064800*                                                                         
064900     EVALUATE TRUE                                                        
065000         WHEN PQ-88-DIGITAL-OPTION OF WS-PRICREQ-REC                      
065100             IF WS-FINAL-PRICE > PQ-STRIKE OF WS-PRICREQ-REC              
065200                 COMPUTE WS-PAGO ROUNDED =                                
065300                     PQ-COUPON OF WS-PRICREQ-REC * CT-CIEN                
065400             ELSE                                                         
065500                 MOVE ZERO TO WS-PAGO                                     
065600             END-IF                                                       
065700*                                                                         
065800         WHEN PQ-88-BARRIER-OPTION OF WS-PRICREQ-REC                      
065900             IF PQ-88-BARRERA-SI OF WS-PRICREQ-REC                        
066000                 IF WS-FINAL-PRICE > PQ-BARRIER OF WS-PRICREQ-REC         
066100                    AND WS-FINAL-PRICE >                                  
066200                        PQ-STRIKE OF WS-PRICREQ-REC                       
066300                     COMPUTE WS-PAGO ROUNDED =                            
066400                         PQ-COUPON OF WS-PRICREQ-REC * CT-CIEN            
066500                 ELSE                                                     
066600                     MOVE ZERO TO WS-PAGO                                 
066700                 END-IF                                                   
066800             ELSE                                                         
066900                 IF WS-FINAL-PRICE >                                      
067000                    PQ-STRIKE OF WS-PRICREQ-REC                           
067100                     COMPUTE WS-PAGO ROUNDED =                            
067200                         PQ-COUPON OF WS-PRICREQ-REC * CT-CIEN            
067300                 ELSE                                                     
067400                     MOVE ZERO TO WS-PAGO                                 
067500                 END-IF                                                   
067600             END-IF                                                       
067700*                                                                         
067800         WHEN OTHER                                                       
067900             IF WS-FINAL-PRICE > PQ-STRIKE OF WS-PRICREQ-REC              
068000                 COMPUTE WS-PAGO ROUNDED =                                
068100                     WS-FINAL-PRICE - PQ-STRIKE OF WS-PRICREQ-REC         
068200             ELSE                                                         
068300                 MOVE ZERO TO WS-PAGO                                     
068400             END-IF                                                       
068500     END-EVALUATE                                                         
068600*                                                                         
068700     .                                                                    
068800 2500-CALC-PAYOFF-EXIT.                                                   
068900     EXIT.                                                                
069000***************************************************************           
069100* 2600-DESCONTAR-VALOR                                           *        
069200*   TKT-0233: APROXIMACION DE EXP(-TASA*PLAZO) POR SERIE DE      *        
069300*   TAYLOR A CUATRO TERMINOS (EL DIALECTO NO TIENE FUNCION       *        
069400*   EXPONENCIAL INTRINSECA) - VALIDA PARA EXPONENTES PEQUENOS    *        
069500*   COMO LOS DE UNA TASA Y UN PLAZO REALISTAS                    *        
069600***************************************************************           
069700 2600-DESCONTAR-VALOR.                                                    
069800*                                                                         
069900     COMPUTE WS-EXPONENTE ROUNDED =                                       
070000         0 - (PQ-RISK-FREE-RATE OF WS-PRICREQ-REC *                       
070100               WS-TIEMPO-CALC)                                            
070200     COMPUTE WS-EXP-CUAD  ROUNDED = WS-EXPONENTE * WS-EXPONENTE           
070300     COMPUTE WS-EXP-CUBO  ROUNDED = WS-EXP-CUAD  * WS-EXPONENTE           
070400     COMPUTE WS-EXP-CUARTA ROUNDED = WS-EXP-CUBO * WS-EXPONENTE           
070500*                                                                         
070600     COMPUTE WS-FACTOR-DESCUENTO ROUNDED =                                
070700         1 + WS-EXPONENTE + (WS-EXP-CUAD / 2)                             
070800             + (WS-EXP-CUBO / 6) + (WS-EXP-CUARTA / 24)                   
070900*                                                                         
071000     COMPUTE WS-PRECIO-ESCENARIO ROUNDED =                                
071100         WS-MEDIA-PAGO * WS-FACTOR-DESCUENTO                              
071200*                                                                         
071300     .                                                                    
071400 2600-DESCONTAR-VALOR-EXIT.                                               
071500     EXIT.                                                                
071600***************************************************************           
071700* 2700-CALC-GRIEGAS                                              *        
071800*   TKT-0587/TKT-2351: DELTA Y GAMMA POR DIFERENCIAS FINITAS     *        
071900*   SIMETRICAS; VEGA Y THETA POR DIFERENCIA CONTRA EL PRECIO     *        
072000*   BASE (ASIMETRICA) - IGUAL QUE EL CALCULO ORIGINAL, NO SE     *        
072100*   ALTERA PARA HACERLA SIMETRICA                                *        
072200***************************************************************           
072300 2700-CALC-GRIEGAS.                                                       
072400*                                                                         
072500     COMPUTE PR-DELTA OF WS-PRICRES-REC ROUNDED =                         
072600         (WS-PRECIO-SPOT-UP - WS-PRECIO-SPOT-DOWN) /                      
072700             (CT-DOS * PQ-SPOT-PRICE OF WS-PRICREQ-REC                    
072800                 * CT-EPSILON)                                            
072900*                                                                         
073000     COMPUTE PR-GAMMA OF WS-PRICRES-REC ROUNDED =                         
073100         (WS-PRECIO-SPOT-UP - (CT-DOS * WS-PRECIO-BASE)                   
073200             + WS-PRECIO-SPOT-DOWN) /                                     
073300         ((PQ-SPOT-PRICE OF WS-PRICREQ-REC * CT-EPSILON) *                
073400          (PQ-SPOT-PRICE OF WS-PRICREQ-REC * CT-EPSILON))                 
073500*                                                                         
073600     COMPUTE PR-VEGA OF WS-PRICRES-REC ROUNDED =                          
073700         WS-PRECIO-VOL-UP - WS-PRECIO-BASE                                
073800*                                                                         
073900     COMPUTE PR-THETA OF WS-PRICRES-REC ROUNDED =                         
074000         WS-PRECIO-TIME-DOWN - WS-PRECIO-BASE                             
074100*                                                                         
074200     .                                                                    
074300 2700-CALC-GRIEGAS-EXIT.                                                  
074400     EXIT.                                                                
074500***************************************************************           
074600* 2800-CALC-RAIZ-CUADRADA                                        *        
074700*   RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (12            *        
074800*   ITERACIONES) - EL DIALECTO NO TIENE FUNCION INTRINSECA DE    *        
074900*   RAIZ CUADRADA; ENTRADA EN WS-RAIZ-ENTRADA, RESULTADO EN      *        
075000*   WS-RAIZ-RESULTADO                                            *        
075100***************************************************************           
075200 2800-CALC-RAIZ-CUADRADA.                                                 
075300*                                                                         
075400     IF WS-RAIZ-ENTRADA NOT > ZERO                                        
075500         MOVE ZERO TO WS-RAIZ-RESULTADO                                   
075600     ELSE                                                                 
075700         MOVE WS-RAIZ-ENTRADA TO WS-RAIZ-RESULTADO                        
075800         PERFORM 2810-ITERAR-RAIZ THRU 2810-ITERAR-RAIZ-EXIT              
075900            VARYING WS-RAIZ-CONTADOR FROM 1 BY 1                          
076000            UNTIL WS-RAIZ-CONTADOR > 12                                   
076100     END-IF                                                               
076200*                                                                         
076300     .                                                                    
076400 2800-CALC-RAIZ-CUADRADA-EXIT.                                            
076500     EXIT.                                                                
076600***************************************************************           
076700* 2810-ITERAR-RAIZ                                               *        
076800***************************************************************           
076900 2810-ITERAR-RAIZ.                                                        
077000*                                                                         
077100     COMPUTE WS-RAIZ-RESULTADO ROUNDED =                                  
077200         (WS-RAIZ-RESULTADO +                                             
077300             (WS-RAIZ-ENTRADA / WS-RAIZ-RESULTADO))                       
077400             / CT-DOS                                                     
077500*                                                                         
077600     .                                                                    
077700 2810-ITERAR-RAIZ-EXIT.                                                   
077800     EXIT.                                                                
077900***************************************************************           
078000* 3000-FIN                                                       *        
078100*   ESCRIBE EL REGISTRO DE RESULTADO Y CIERRA LOS ARCHIVOS       *        
078200***************************************************************           
078300 3000-FIN.                                                                
078400*                                                                         
078500     WRITE PRICRES-REC-OUT FROM WS-PRICRES-REC                            
078600     IF WS-PRICRESF-STATUS NOT = '00'                                     
078700         MOVE ME-ERROR-ESCRITURA  TO WS-ERR-MSG                           
078800         MOVE '3000-FIN'          TO WS-ERR-PARRAFO                       
078900         PERFORM 9999-ABEND-ARCHIVO                                       
079000            THRU 9999-ABEND-ARCHIVO-EXIT                                  
079100     END-IF                                                               
079200*                                                                         
079300     CLOSE PRICING-REQUEST-FILE                                           
079400           PRICE-PATH-FILE-BASE                                           
079500           PRICE-PATH-FILE-SPUP                                           
079600           PRICE-PATH-FILE-SPDN                                           
079700           PRICE-PATH-FILE-VLUP                                           
079800           PRICE-PATH-FILE-TMDN                                           
079900           PRICING-RESULT-FILE                                            
080000*                                                                         
080100     DISPLAY 'QC1C020A - TRAYECTORIAS BASE LEIDAS : '                     
080200             AC-REG-LEIDOS-BASE                                           
080300     DISPLAY 'QC1C020A - PRECIO CALCULADO          : '                    
080400             PR-PRICE OF WS-PRICRES-REC                                   
080500     DISPLAY 'QC1C020A - ARCHIVOS ABIERTOS EN LA CORRIDA : '              
080600             WS-77-ARCHIVOS-ABIERTOS                                      
080700*                                                                         
080800     .                                                                    
080900 3000-FIN-EXIT.                                                           
081000     EXIT.                                                                
081100***************************************************************           
081200* 8100-LEER-PRICREQ                                              *        
081300***************************************************************           
081400 8100-LEER-PRICREQ.                                                       
081500*                                                                         
081600     READ PRICING-REQUEST-FILE INTO WS-PRICREQ-REC                        
081700     IF WS-PRICREQF-STATUS NOT = '00'                                     
081800         MOVE ME-ERROR-LECTURA    TO WS-ERR-MSG                           
081900         MOVE '8100-LEER-PRICREQ' TO WS-ERR-PARRAFO                       
082000         PERFORM 9999-ABEND-ARCHIVO                                       
082100            THRU 9999-ABEND-ARCHIVO-EXIT                                  
082200     END-IF                                                               
082300*                                                                         
082400     .                                                                    
082500 8100-LEER-PRICREQ-EXIT.                                                  
082600     EXIT.                                                                
082700***************************************************************           
082800* 8110-LEER-PATH-BASE                                            *        
082900***************************************************************           
083000 8110-LEER-PATH-BASE.                                                     
083100*                                                                         
083200     READ PRICE-PATH-FILE-BASE INTO PATH-REC-BASE                         
083300     EVALUATE WS-PRICPATB-STATUS                                          
083400         WHEN '00'                                                        
083500             ADD 1 TO AC-REG-LEIDOS-BASE                                  
083600         WHEN '10'                                                        
083700             SET PATH-BASE-EOF-SI TO TRUE                                 
083800         WHEN OTHER                                                       
083900             MOVE ME-ERROR-LECTURA      TO WS-ERR-MSG                     
084000             MOVE '8110-LEER-PATH-BASE' TO WS-ERR-PARRAFO                 
084100             PERFORM 9999-ABEND-ARCHIVO                                   
084200                THRU 9999-ABEND-ARCHIVO-EXIT                              
084300     END-EVALUATE                                                         
084400*                                                                         
084500     .                                                                    
084600 8110-LEER-PATH-BASE-EXIT.                                                
084700     EXIT.                                                                
084800***************************************************************           
084900* 8120-LEER-PATH-SPUP                                            *        
085000***************************************************************           
085100 8120-LEER-PATH-SPUP.                                                     
085200*                                                                         
085300     READ PRICE-PATH-FILE-SPUP INTO PATH-REC-SPUP                         
085400     EVALUATE WS-PRICPASU-STATUS                                          
085500         WHEN '00'                                                        
085600             ADD 1 TO AC-REG-LEIDOS-SPUP                                  
085700         WHEN '10'                                                        
085800             SET PATH-SPUP-EOF-SI TO TRUE                                 
085900         WHEN OTHER                                                       
086000             MOVE ME-ERROR-LECTURA      TO WS-ERR-MSG                     
086100             MOVE '8120-LEER-PATH-SPUP' TO WS-ERR-PARRAFO                 
086200             PERFORM 9999-ABEND-ARCHIVO                                   
086300                THRU 9999-ABEND-ARCHIVO-EXIT                              
086400     END-EVALUATE                                                         
086500*                                                                         
086600     .                                                                    
086700 8120-LEER-PATH-SPUP-EXIT.                                                
086800     EXIT.                                                                
086900***************************************************************           
087000* 8130-LEER-PATH-SPDN                                            *        
087100***************************************************************           
087200 8130-LEER-PATH-SPDN.                                                     
087300*                                                                         
087400     READ PRICE-PATH-FILE-SPDN INTO PATH-REC-SPDN                         
087500     EVALUATE WS-PRICPASD-STATUS                                          
087600         WHEN '00'                                                        
087700             ADD 1 TO AC-REG-LEIDOS-SPDN                                  
087800         WHEN '10'                                                        
087900             SET PATH-SPDN-EOF-SI TO TRUE                                 
088000         WHEN OTHER                                                       
088100             MOVE ME-ERROR-LECTURA      TO WS-ERR-MSG                     
088200             MOVE '8130-LEER-PATH-SPDN' TO WS-ERR-PARRAFO                 
088300             PERFORM 9999-ABEND-ARCHIVO                                   
088400                THRU 9999-ABEND-ARCHIVO-EXIT                              
088500     END-EVALUATE                                                         
088600*                                                                         
088700     .                                                                    
088800 8130-LEER-PATH-SPDN-EXIT.                                                
088900     EXIT.                                                                
089000***************************************************************           
089100* 8140-LEER-PATH-VLUP                                            *        
089200***************************************************************           
089300 8140-LEER-PATH-VLUP.                                                     
089400*                                                                         
089500     READ PRICE-PATH-FILE-VLUP INTO PATH-REC-VLUP                         
089600     EVALUATE WS-PRICPAVU-STATUS                                          
089700         WHEN '00'                                                        
089800             ADD 1 TO AC-REG-LEIDOS-VLUP                                  
089900         WHEN '10'                                                        
090000             SET PATH-VLUP-EOF-SI TO TRUE                                 
090100         WHEN OTHER                                                       
090200             MOVE ME-ERROR-LECTURA      TO WS-ERR-MSG                     
090300             MOVE '8140-LEER-PATH-VLUP' TO WS-ERR-PARRAFO                 
090400             PERFORM 9999-ABEND-ARCHIVO                                   
090500                THRU 9999-ABEND-ARCHIVO-EXIT                              
090600     END-EVALUATE                                                         
090700*                                                                         
090800     .                                                                    
090900 8140-LEER-PATH-VLUP-EXIT.                                                
091000     EXIT.                                                                
091100***************************************************************           
091200* 8150-LEER-PATH-TMDN                                            *        
091300***************************************************************           
091400 8150-LEER-PATH-TMDN.                                                     
091500*                                                                         
091600     READ PRICE-PATH-FILE-TMDN INTO PATH-REC-TMDN                         
091700     EVALUATE WS-PRICPATD-STATUS                                          
091800         WHEN '00'                                                        
091900             ADD 1 TO AC-REG-LEIDOS-TMDN                                  
092000         WHEN '10'                                                        
092100             SET PATH-TMDN-EOF-SI TO TRUE                                 
092200         WHEN OTHER                                                       
092300             MOVE ME-ERROR-LECTURA      TO WS-ERR-MSG                     
092400             MOVE '8150-LEER-PATH-TMDN' TO WS-ERR-PARRAFO                 
092500             PERFORM 9999-ABEND-ARCHIVO                                   
092600                THRU 9999-ABEND-ARCHIVO-EXIT                              
092700     END-EVALUATE                                                         
092800*                                                                         
092900     .                                                                    
093000 8150-LEER-PATH-TMDN-EXIT.                                                
093100     EXIT.                                                                
093200***************************************************************           
093300* 9999-ABEND-ARCHIVO                                             *        
093400*   CORTA LA CORRIDA DE FORMA CONTROLADA ANTE UN ERROR DE E/S    *        
093500***************************************************************           
093600 9999-ABEND-ARCHIVO.                                                      
093700*                                                                         
093800     SET WS-77-HAY-ERROR-SI TO TRUE                                       
093900     DISPLAY '********************************************'               
094000     DISPLAY ' QC1C020A - ERROR DE ARCHIVO - CORRIDA ABRT  '              
094100     DISPLAY '********************************************'               
094200     DISPLAY ' PARRAFO : ' WS-ERR-PARRAFO                                 
094300     DISPLAY ' MENSAJE : ' WS-ERR-MSG                                     
094400     DISPLAY '********************************************'               
094500*                                                                         
094600     CLOSE PRICING-REQUEST-FILE                                           
094700     CLOSE PRICE-PATH-FILE-BASE                                           
094800     CLOSE PRICE-PATH-FILE-SPUP                                           
094900     CLOSE PRICE-PATH-FILE-SPDN                                           
095000     CLOSE PRICE-PATH-FILE-VLUP                                           
095100     CLOSE PRICE-PATH-FILE-TMDN                                           
095200     CLOSE PRICING-RESULT-FILE                                            
095300*                                                                         
095400     MOVE 16 TO RETURN-CODE                                               
095500     STOP RUN.                                                            
095600 9999-ABEND-ARCHIVO-EXIT.                                                 
095700     EXIT.                                                                
